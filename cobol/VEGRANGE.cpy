000100******************************************************************
000110*    VEGRANGE  -  VEGETABLE OPTIMAL SENSOR RANGE RECORD          *
000120*    ONE ROW PER VEGETABLE TYPE / SENSOR TYPE COMBINATION        *
000130*    A VEGETABLE WITH NO ROW FOR A SENSOR TYPE IS NOT SCORED     *
000140*    ON THAT TYPE  -  READ BY GRDNRPT  -  FIXED LENGTH 43        *
000150******************************************************************
000160 01  VEGETABLE-RANGE-RECORD.                                      
000170     05  VG-VEG-TYPE                 PIC X(12).                   
000180     05  FILLER                      PIC X(01) VALUE SPACE.       
000190     05  VG-SENS-TYPE                PIC X(12).                   
000200     05  FILLER                      PIC X(01) VALUE SPACE.       
000210     05  VG-MIN                      PIC S9(5)V9(2).              
000220     05  FILLER                      PIC X(01) VALUE SPACE.       
000230     05  VG-MAX                      PIC S9(5)V9(2).              
000240     05  FILLER                      PIC X(02) VALUE SPACES.      
