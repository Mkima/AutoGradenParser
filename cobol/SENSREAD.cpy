000100******************************************************************
000110*    SENSREAD  -  NORMALIZED SENSOR READING RECORD               *
000120*    ONE ROW PER PARSED LINE OF THE RAW IRRIGATION SENSOR LOG    *
000130*    WRITTEN BY SENSEDIT, READ BY GRDNPREP                       *
000140*    FIXED LENGTH 150 - MATCHES READING-FILE LRECL               *
000150******************************************************************
000160 01  READING-RECORD.                                              
000170     05  RD-TIMESTAMP                PIC X(19).                   
000180     05  RD-TS-BREAKDOWN REDEFINES RD-TIMESTAMP.                  
000190         10  RD-TS-DATE-PART         PIC X(10).                   
000200         10  FILLER                  PIC X(01).                   
000210         10  RD-TS-TIME-PART         PIC X(08).                   
000220     05  FILLER                      PIC X(01) VALUE SPACE.       
000230     05  RD-LEVEL                    PIC X(08).                   
000240     05  FILLER                      PIC X(01) VALUE SPACE.       
000250     05  RD-TYPE                     PIC X(16).                   
000260     05  FILLER                      PIC X(01) VALUE SPACE.       
000270     05  RD-SENSOR-ID                PIC X(04).                   
000280     05  FILLER                      PIC X(01) VALUE SPACE.       
000290     05  RD-VALUE-NUM                PIC S9(5)V9(2).              
000300     05  FILLER                      PIC X(01) VALUE SPACE.       
000310     05  RD-KIND                     PIC X(01).                   
000320         88  RD-KIND-INIT            VALUE "I".                   
000330         88  RD-KIND-NUMERIC         VALUE "N".                   
000340         88  RD-KIND-MESSAGE         VALUE "M".                   
000350     05  FILLER                      PIC X(01) VALUE SPACE.       
000360     05  RD-MESSAGE                  PIC X(40).                   
000370     05  FILLER                      PIC X(01) VALUE SPACE.       
000380     05  RD-NAME                     PIC X(24).                   
000390     05  FILLER                      PIC X(01) VALUE SPACE.       
000400     05  RD-MODEL                    PIC X(16).                   
000410     05  FILLER                      PIC X(07) VALUE SPACES.
