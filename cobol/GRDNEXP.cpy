000100******************************************************************
000110*    GRDNEXP   -  EXPANDED READING RECORD                        *
000120*    ONE ROW PER READING EXPANDED TO A SINGLE SERVED GARDEN      *
000130*    WRITTEN BY GRDNPREP, READ BY GRDNRPT - FIXED LENGTH 200     *
000140******************************************************************
000150 01  EXPANDED-READING-RECORD.                                     
000160     05  RD-TIMESTAMP                PIC X(19).                   
000170     05  FILLER                      PIC X(01) VALUE SPACE.       
000180     05  RD-LEVEL                    PIC X(08).                   
000190     05  FILLER                      PIC X(01) VALUE SPACE.       
000200     05  RD-TYPE                     PIC X(16).                   
000210     05  FILLER                      PIC X(01) VALUE SPACE.       
000220     05  RD-SENSOR-ID                PIC X(04).                   
000230     05  FILLER                      PIC X(01) VALUE SPACE.       
000240     05  RD-VALUE-NUM                PIC S9(5)V9(2).              
000250     05  FILLER                      PIC X(01) VALUE SPACE.       
000260     05  RD-KIND                     PIC X(01).                   
000270         88  RD-KIND-NUMERIC         VALUE "N".                   
000280         88  RD-KIND-MESSAGE         VALUE "M".                   
000290     05  FILLER                      PIC X(01) VALUE SPACE.       
000300     05  RD-MESSAGE                  PIC X(40).                   
000310     05  FILLER                      PIC X(01) VALUE SPACE.       
000320     05  RD-NAME                     PIC X(24).                   
000330     05  FILLER                      PIC X(01) VALUE SPACE.       
000340     05  RD-MODEL                    PIC X(16).                   
000350     05  FILLER                      PIC X(01) VALUE SPACE.       
000360     05  EX-GARDEN-ID                PIC X(04).                   
000370     05  FILLER                      PIC X(01) VALUE SPACE.       
000380     05  EX-VEG-TYPE                 PIC X(12).                   
000390     05  FILLER                      PIC X(01) VALUE SPACE.       
000400     05  EX-LOCATION                 PIC X(20).                   
000410     05  FILLER                      PIC X(01) VALUE SPACE.       
000420     05  EX-SENSOR-TYPE              PIC X(12).                   
000430     05  EX-SENS-TYPE-R REDEFINES EX-SENSOR-TYPE.                 
000440         10  EX-SENS-TYPE-SHORT      PIC X(04).                   
000450         10  FILLER                  PIC X(08).                   
000460     05  FILLER                      PIC X(05) VALUE SPACES.
