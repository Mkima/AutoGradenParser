000100******************************************************************
000110*    GRDNCFG   -  GARDEN CONFIGURATION RECORD                    *
000120*    ONE ROW PER GARDEN PLOT UNDER IRRIGATION-SYSTEM MONITORING  *
000130*    READ BY GRDNPREP (EXPANSION TARGET LIST) AND GRDNRPT        *
000140*    (REPORT DRIVER TABLE)  -  FIXED LENGTH 75                   *
000150******************************************************************
000160 01  GARDEN-CONFIG-RECORD.                                        
000170     05  GD-GARDEN-ID                PIC X(04).                   
000180     05  FILLER                      PIC X(01) VALUE SPACE.       
000190     05  GD-NAME                     PIC X(30).                   
000200     05  FILLER                      PIC X(01) VALUE SPACE.       
000210     05  GD-LOCATION                 PIC X(20).                   
000220     05  FILLER                      PIC X(01) VALUE SPACE.       
000230     05  GD-VEG-TYPE                 PIC X(12).                   
000240     05  FILLER                      PIC X(01) VALUE SPACE.       
000250     05  GD-ACTIVE                   PIC X(01).                   
000260         88  GD-IS-ACTIVE            VALUE "Y".                   
000270         88  GD-IS-INACTIVE          VALUE "N".                   
000280     05  FILLER                      PIC X(04) VALUE SPACES.      
