000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    SENSEDIT.                                                 
000120 AUTHOR.        JON SAYLES.                                               
000130 INSTALLATION.  COBOL DEV CENTER.                                         
000140 DATE-WRITTEN.  03/14/91.                                                 
000150 DATE-COMPILED. 03/14/91.                                                 
000160 SECURITY.      NON-CONFIDENTIAL.                                         
000170******************************************************************        
000180*                                                                *        
000190*    SENSEDIT  -  IRRIGATION SENSOR LOG IMPORT / EDIT PROGRAM    *        
000200*                                                                *        
000210*    READS THE RAW SENSOR LOG (ONE FREE-TEXT LINE PER READING)   *        
000220*    AND BUILDS A NORMALIZED, FIXED-FORMAT READING FILE FOR      *        
000230*    DOWNSTREAM PROCESSING BY GRDNPREP AND GRDNRPT.  EACH RAW    *        
000240*    LINE IS BRACKET-DELIMITED AS                                *        
000250*         [TIMESTAMP] LEVEL TYPE: REST-OF-LINE                   *        
000260*    REST-OF-LINE IS EITHER "Initialized sensor", A NUMERIC      *        
000270*    READING OF THE FORM ID=nnnn.nn, OR A FREE-TEXT MESSAGE.     *        
000280*    LINES THAT DO NOT PARSE ARE COUNTED AND DROPPED - THEY DO   *        
000290*    NOT STOP THE RUN.  SENSOR NAME AND MODEL ARE ENRICHED FROM  *        
000300*    THE SENSOR CONFIGURATION FILE BY TABLE LOOKUP.              *        
000310*                                                                *        
000320******************************************************************        
000330*    CHANGE LOG                                                           
000340*    DATE     BY   REQUEST    DESCRIPTION                                 
000350*    -------- ---- ---------- ----------------------------------          
000360*    03/14/91 JS   INITIAL    ORIGINAL CODING                     INITIAL 
000370*    09/02/91 TGD  CR-0412    ADDED SENSCFG ENRICHMENT TABLE      CR0412  
000380*    02/18/92 AK   CR-0588    SKIP-COUNT ADDED TO TRAILER DISPLAY CR0588  
000390*    11/30/94 MJW  CR-0921    REWORKED BRACKET PARSE FOR VARIABLE CR0921  
000400*                             TIMESTAMP WIDTH                     CR0921  
000410*    01/08/99 MJW  Y2K-0007   FOUR-DIGIT YEAR CONFIRMED IN RAW    Y2K0007 
000420*                             LOG TIMESTAMP - NO CENTURY WINDOW   Y2K0007 
000430*                             LOGIC REQUIRED, NO CHANGE MADE      Y2K0007 
000440*    06/14/00 RPH  CR-1103    NUMERIC TOKEN BUILD REWRITTEN TO    CR1103  
000450*                             AVOID BAD SCALING ON SHORT FRACTION CR1103  
000460*    03/21/03 RPH  CR-1240    ADDED MESSAGE-LINE FALLBACK PATH    CR1240  
000470*    10/09/05 CJL  CR-1486    ID-BRACKET STRIP MADE TOLERANT OF   CR1486  
000480*                             MISSING EQUALS SIGN                 CR1486  
000490*    07/17/07 CJL  CR-1602    TABLE SIZE RAISED TO 300 SENSORS    CR1602  
000500*    01/01/08 CJL  CR-1650    FINAL CLEANUP PRIOR TO HANDOFF      CR1650  
000510*    08/09/26 JKR  CR-2401    PERFORM CALLS RECAST TO THRU-EXIT  CR2401
000511*                             FORM PER SHOP STANDARD             CR2401
000512*    08/09/26 JKR  CR-2402    320-PARSE-SENSOR-ID UNSTRING INTO  CR2402
000513*                             ORDER CORRECTED, WS-TAIL-JUNK      CR2402
000514*                             REMOVED - SENSOR-ID WAS COMING OUT CR2402
000515*                             AS "ID" ON EVERY BRACKETED LINE    CR2402
000516*    08/09/26 JKR  CR-2403    300-PARSE-LOG-LINE NOW EXCLUDES   CR2403
000517*                             LEADING BRACKET BEFORE DERIVING   CR2403
000518*                             TIMESTAMP, AND WS-PTR IS PRIMED   CR2403
000519*                             BEFORE THE POINTER UNSTRING       CR2403
000520*
000521 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-390.
000550 OBJECT-COMPUTER.  IBM-390.
000560 SPECIAL-NAMES.
000570     C01 IS NEXT-PAGE                                                     
000580     CLASS NUMERIC-DIGITS IS "0" THRU "9".                                
000590 INPUT-OUTPUT SECTION.                                                    
000600 FILE-CONTROL.                                                            
000610     SELECT SYSOUT    ASSIGN TO SYSOUT                                    
000620            FILE STATUS IS OFCODE.                                        
000630     SELECT SENSLOG   ASSIGN TO SENSLOG                                   
000640            FILE STATUS IS IFCODE.                                        
000650     SELECT SENSCFG   ASSIGN TO SENSCFG                                   
000660            FILE STATUS IS CFCODE.                                        
000670     SELECT READFILE  ASSIGN TO READFILE                                  
000680            FILE STATUS IS OFCODE.                                        
000690                                                                          
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720 FD  SYSOUT                                                               
000730     RECORDING MODE IS F                                                  
000740     LABEL RECORDS ARE STANDARD.                                          
000750 01  SYSOUT-REC                     PIC X(130).                           
000760                                                                          
000770 FD  SENSLOG                                                              
000780     RECORDING MODE IS F                                                  
000790     LABEL RECORDS ARE STANDARD.                                          
000800 01  SENSLOG-REC                    PIC X(132).                           
000810                                                                          
000820 FD  SENSCFG                                                              
000830     RECORDING MODE IS F                                                  
000840     LABEL RECORDS ARE STANDARD.                                          
000850 01  FD-SENSCFG-REC                 PIC X(050).                           
000860                                                                          
000870 FD  READFILE                                                             
000880     RECORDING MODE IS F                                                  
000890     LABEL RECORDS ARE STANDARD.                                          
000900 01  READING-REC-OUT                PIC X(150).                           
000910                                                                          
000920 WORKING-STORAGE SECTION.                                                 
000930 01  FILE-STATUS-CODES.                                                   
000940     05  IFCODE                     PIC X(02).                            
000950         88  IFCODE-OK               VALUE "00".                          
000960         88  IFCODE-EOF              VALUE "10".                          
000970     05  CFCODE                     PIC X(02).                            
000980         88  CFCODE-OK               VALUE "00".                          
000990         88  CFCODE-EOF              VALUE "10".                          
001000     05  OFCODE                     PIC X(02).                            
001010         88  OFCODE-OK               VALUE "00".                          
001015     05  FILLER                     PIC X(01).                            
001020                                                                          
001030     COPY SENSREAD.                                                       
001040                                                                          
001050 01  WS-SENSCFG-TABLE.                                                    
001060     05  WS-SENSCFG-ROW OCCURS 300 TIMES                                  
001070                 INDEXED BY SC-IDX.                                       
001080         10  SC-TBL-SENSOR-ID       PIC X(04).                            
001090         10  SC-TBL-NAME            PIC X(24).                            
001100         10  SC-TBL-MODEL           PIC X(16).                            
001105         10  FILLER                 PIC X(04).                            
001110                                                                          
001120 01  WS-PARSE-WORK.                                                       
001130     05  WS-LEADING-CHAR            PIC X(01).                            
001140     05  WS-TS-RAW                  PIC X(25).                            
001150     05  WS-TS-RAW-R REDEFINES WS-TS-RAW.
001160         10  WS-TS-NORMAL           PIC X(19).
001161         10  WS-TS-NORMAL-R REDEFINES WS-TS-NORMAL.
001162             15  WS-TS-DATE-PART    PIC X(10).
001163             15  FILLER             PIC X(01).
001164             15  WS-TS-TIME-PART    PIC X(08).
001170         10  FILLER                 PIC X(06).
001180     05  WS-AFTER-TS                PIC X(107).                           
001190     05  WS-AFTER-TS2               PIC X(107).                           
001200     05  WS-LEVEL-RAW               PIC X(08).                            
001210     05  WS-TYPE-TOKEN              PIC X(40).                            
001220     05  WS-TYPE-NAME               PIC X(16).                            
001230     05  WS-ID-AND-REST             PIC X(40).                            
001240     05  WS-ID-JUNK                 PIC X(04).                            
001250     05  WS-ID-AND-TAIL             PIC X(40).
001270     05  WS-REST-OF-LINE            PIC X(60).
001280     05  WS-WORD-PART               PIC X(20).                            
001290     05  WS-NUM-PART                PIC X(10).                            
001300     05  WS-INT-PART                PIC X(05).                            
001310     05  WS-INT-PART-RJ             PIC X(05) JUSTIFIED RIGHT.            
001320     05  WS-FRAC-PART               PIC X(02).                            
001330     05  WS-PTR                     PIC 9(03) COMP.                       
001340     05  WS-UNSTR-COUNT             PIC 9(03) COMP.                       
001350                                                                          
001360 01  WS-NUM-BUILD-AREA.                                                   
001370     05  WS-BUILD-DIGITS            PIC X(07).                            
001380     05  WS-BUILD-NUM REDEFINES WS-BUILD-DIGITS                           
001390                                    PIC 9(05)V9(02).                      
001400                                                                          
001410 01  MISC-WS-FLDS.                                                        
001420     05  RETURN-CD                  PIC 9(02) COMP VALUE 0.               
001430     05  TABLE-SIZE                 PIC 9(03) COMP VALUE 0.               
001440     05  MORE-TABLE-ROWS-SW         PIC X(01) VALUE "Y".                  
001450         88  MORE-TABLE-ROWS         VALUE "Y".                           
001460     05  LINE-IS-VALID-SW           PIC X(01).                            
001470         88  LINE-IS-VALID           VALUE "Y".                           
001480         88  LINE-IS-NOT-VALID       VALUE "N".                           
001490     05  WS-DATE                    PIC 9(06).                            
001495     05  FILLER                     PIC X(01).                            
001500                                                                          
001510 01  FLAGS-AND-SWITCHES.                                                  
001520     05  MORE-DATA-SW               PIC X(01) VALUE "Y".                  
001530         88  MORE-DATA               VALUE "Y".                           
001540     05  MORE-SENSCFG-SW            PIC X(01) VALUE "Y".                  
001550         88  MORE-SENSCFG            VALUE "Y".                           
001555     05  FILLER                     PIC X(01).                            
001560                                                                          
001570 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
001580     05  RECORDS-WRITTEN            PIC 9(07) COMP VALUE 0.               
001590     05  RECORDS-SKIPPED            PIC 9(07) COMP VALUE 0.               
001600     05  RECORDS-READ               PIC 9(07) COMP VALUE 0.               
001610     05  SC-ROW-SUB                 PIC 9(03) COMP VALUE 0.               
001615     05  FILLER                     PIC X(01).                            
001620                                                                          
001630     COPY ABENDREC.                                                       
001640                                                                          
001650 PROCEDURE DIVISION.
001660 000-HOUSEKEEPING.
001670     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001680     ACCEPT WS-DATE FROM DATE.
001690     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001700     PERFORM 050-LOAD-SENSCFG-TABLE THRU 050-EXIT
001710         VARYING SC-ROW-SUB FROM 1 BY 1
001720         UNTIL NOT MORE-SENSCFG
001730            OR SC-ROW-SUB > 300.
001740     SET TABLE-SIZE TO SC-ROW-SUB.
001750     PERFORM 900-READ-SENSLOG THRU 900-EXIT.
001760     PERFORM 100-MAINLINE THRU 100-EXIT
001770         UNTIL NOT MORE-DATA.
001780     PERFORM 999-CLEANUP THRU 999-EXIT.
001790     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
001800     STOP RUN.
001810 000-EXIT.
001820     EXIT.
001830                                                                        
001840 050-LOAD-SENSCFG-TABLE.
001850     MOVE "050-LOAD-SENSCFG-TABLE" TO PARA-NAME.
001860     READ SENSCFG INTO WS-SENSCFG-ROW(SC-ROW-SUB)
001870         AT END
001880             MOVE "N" TO MORE-SENSCFG-SW
001890     END-READ.
001900 050-EXIT.
001910     EXIT.
001920                                                                        
001930 100-MAINLINE.
001940     MOVE "100-MAINLINE" TO PARA-NAME.
001950     ADD 1 TO RECORDS-READ.
001960     PERFORM 300-PARSE-LOG-LINE THRU 300-EXIT.
001970     IF LINE-IS-VALID
001980         PERFORM 400-ENRICH-FROM-SENSCFG THRU 400-EXIT
001990         PERFORM 700-WRITE-READFILE THRU 700-EXIT
002000     ELSE
002010         ADD 1 TO RECORDS-SKIPPED
002020     END-IF.
002030     PERFORM 900-READ-SENSLOG THRU 900-EXIT.
002040 100-EXIT.
002050     EXIT.
002060                                                                        
002070 300-PARSE-LOG-LINE.
002080     MOVE "300-PARSE-LOG-LINE" TO PARA-NAME.
002090     MOVE "N" TO LINE-IS-VALID-SW.
002100     INITIALIZE READING-RECORD.
002110     MOVE SENSLOG-REC(1:1) TO WS-LEADING-CHAR.
002120     IF WS-LEADING-CHAR NOT = "["
002130         GO TO 300-EXIT
002140     END-IF.
002150     UNSTRING SENSLOG-REC(2:) DELIMITED BY "]"
002160         INTO WS-TS-RAW WS-AFTER-TS
002170     END-UNSTRING.
002180     MOVE WS-TS-NORMAL TO RD-TIMESTAMP.
002190     MOVE WS-AFTER-TS TO WS-AFTER-TS2.
002195     MOVE 1 TO WS-PTR.
002200     UNSTRING WS-AFTER-TS2 DELIMITED BY ALL SPACE
002210         INTO WS-LEVEL-RAW WS-TYPE-TOKEN
002220         WITH POINTER WS-PTR
002230     END-UNSTRING.
002240     MOVE WS-LEVEL-RAW TO RD-LEVEL.
002250     MOVE WS-AFTER-TS2(WS-PTR:) TO WS-REST-OF-LINE.
002260     UNSTRING WS-TYPE-TOKEN DELIMITED BY "["
002270         INTO WS-TYPE-NAME WS-ID-AND-REST
002280         TALLYING IN WS-UNSTR-COUNT
002290     END-UNSTRING.
002300     IF WS-UNSTR-COUNT > 1
002310         PERFORM 320-PARSE-SENSOR-ID THRU 320-EXIT
002320     ELSE
002330         PERFORM 310-STRIP-COLON THRU 310-EXIT
002340     END-IF.
002350     PERFORM 330-TEST-INIT-LINE THRU 330-EXIT.
002360     IF NOT LINE-IS-VALID
002370         PERFORM 340-TEST-NUMERIC-LINE THRU 340-EXIT
002380     END-IF.
002390     IF NOT LINE-IS-VALID
002400         PERFORM 350-TEST-MESSAGE-LINE THRU 350-EXIT
002410     END-IF.
002420 300-EXIT.
002430     EXIT.
002440                                                                        
002450 310-STRIP-COLON.
002460     MOVE "310-STRIP-COLON" TO PARA-NAME.
002470     UNSTRING WS-TYPE-NAME DELIMITED BY ":"
002480         INTO RD-TYPE
002490     END-UNSTRING.
002500 310-EXIT.
002510     EXIT.
002520                                                                        
002530 320-PARSE-SENSOR-ID.
002540     MOVE "320-PARSE-SENSOR-ID" TO PARA-NAME.
002550     UNSTRING WS-TYPE-NAME DELIMITED BY ":"
002560         INTO RD-TYPE
002570     END-UNSTRING.
002580     UNSTRING WS-ID-AND-REST DELIMITED BY "="
002590         INTO WS-ID-JUNK WS-ID-AND-TAIL
002600         TALLYING IN WS-UNSTR-COUNT
002610     END-UNSTRING.
002620     UNSTRING WS-ID-AND-TAIL DELIMITED BY "]"
002630         INTO RD-SENSOR-ID
002640     END-UNSTRING.
002650     IF RD-SENSOR-ID NOT NUMERIC
002660        AND RD-SENSOR-ID NOT ALPHABETIC
002670         MOVE SPACES TO RD-SENSOR-ID
002680     END-IF.
002690 320-EXIT.
002700     EXIT.
002710                                                                        
002720 330-TEST-INIT-LINE.
002730     MOVE "330-TEST-INIT-LINE" TO PARA-NAME.
002740     IF WS-REST-OF-LINE(1:19) = "Initialized sensor "
002750        OR WS-REST-OF-LINE(1:18) = "Initialized sensor"
002760         MOVE "I" TO RD-KIND
002770         SET LINE-IS-VALID TO TRUE
002780     END-IF.
002790 330-EXIT.
002800     EXIT.
002810                                                                        
002820 340-TEST-NUMERIC-LINE.
002830     MOVE "340-TEST-NUMERIC-LINE" TO PARA-NAME.
002840     UNSTRING WS-REST-OF-LINE DELIMITED BY "="
002850         INTO WS-WORD-PART WS-NUM-PART
002860         TALLYING IN WS-UNSTR-COUNT
002870     END-UNSTRING.
002880     IF WS-UNSTR-COUNT < 2
002890         GO TO 340-EXIT
002900     END-IF.
002910     UNSTRING WS-NUM-PART DELIMITED BY "."
002920         INTO WS-INT-PART WS-FRAC-PART
002930     END-UNSTRING.
002940     MOVE WS-INT-PART TO WS-INT-PART-RJ.
002950     INSPECT WS-INT-PART-RJ REPLACING ALL SPACE BY "0".
002960     INSPECT WS-FRAC-PART REPLACING ALL SPACE BY "0".
002970     IF WS-INT-PART-RJ NOT NUMERIC
002980        OR WS-FRAC-PART NOT NUMERIC
002990         GO TO 340-EXIT
003000     END-IF.
003010     MOVE WS-INT-PART-RJ TO WS-BUILD-DIGITS(1:5).
003020     MOVE WS-FRAC-PART   TO WS-BUILD-DIGITS(6:2).
003030     MOVE WS-BUILD-NUM TO RD-VALUE-NUM.
003040     MOVE "N" TO RD-KIND.
003050     SET LINE-IS-VALID TO TRUE.
003060 340-EXIT.
003070     EXIT.
003080                                                                        
003090 350-TEST-MESSAGE-LINE.
003100     MOVE "350-TEST-MESSAGE-LINE" TO PARA-NAME.
003110     MOVE WS-REST-OF-LINE TO RD-MESSAGE.
003120     MOVE "M" TO RD-KIND.
003130     SET LINE-IS-VALID TO TRUE.
003140 350-EXIT.
003150     EXIT.
003160                                                                        
003170 400-ENRICH-FROM-SENSCFG.
003180     MOVE "400-ENRICH-FROM-SENSCFG" TO PARA-NAME.
003190     IF RD-SENSOR-ID = SPACES
003200         MOVE SPACES TO RD-NAME
003210         MOVE SPACES TO RD-MODEL
003220         GO TO 400-EXIT
003230     END-IF.
003240     SET SC-IDX TO 1.
003250     SEARCH WS-SENSCFG-ROW VARYING SC-IDX
003260         AT END
003270             MOVE SPACES TO RD-NAME
003280             MOVE SPACES TO RD-MODEL
003290         WHEN SC-TBL-SENSOR-ID(SC-IDX) = RD-SENSOR-ID
003300             MOVE SC-TBL-NAME(SC-IDX)  TO RD-NAME
003310             MOVE SC-TBL-MODEL(SC-IDX) TO RD-MODEL
003320     END-SEARCH.
003330 400-EXIT.
003340     EXIT.
003350                                                                        
003360 700-WRITE-READFILE.
003370     MOVE "700-WRITE-READFILE" TO PARA-NAME.
003380     WRITE READING-REC-OUT FROM READING-RECORD.
003390     ADD 1 TO RECORDS-WRITTEN.
003400 700-EXIT.
003410     EXIT.
003420                                                                        
003430 800-OPEN-FILES.
003440     MOVE "800-OPEN-FILES" TO PARA-NAME.
003450     OPEN INPUT  SENSLOG
003460          INPUT  SENSCFG
003470          OUTPUT READFILE
003480          OUTPUT SYSOUT.
003490 800-EXIT.
003500     EXIT.
003510                                                                        
003520 850-CLOSE-FILES.
003530     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003540     CLOSE SENSLOG
003550           SENSCFG
003560           READFILE
003570           SYSOUT.
003580 850-EXIT.
003590     EXIT.
003600                                                                        
003610 900-READ-SENSLOG.
003620     MOVE "900-READ-SENSLOG" TO PARA-NAME.
003630     READ SENSLOG
003640         AT END
003650             MOVE "N" TO MORE-DATA-SW
003660     END-READ.
003670 900-EXIT.
003680     EXIT.
003690                                                                        
003700 999-CLEANUP.
003710     MOVE "999-CLEANUP" TO PARA-NAME.
003720     DISPLAY "SENSEDIT - RECORDS READ      = " RECORDS-READ.
003730     DISPLAY "SENSEDIT - RECORDS WRITTEN   = " RECORDS-WRITTEN.
003740     DISPLAY "SENSEDIT - RECORDS SKIPPED   = " RECORDS-SKIPPED.
003750 999-EXIT.
003760     EXIT.
003770                                                                        
003780 1000-ABEND-RTN.
003790     MOVE "1000-ABEND-RTN" TO PARA-NAME.
003800     WRITE SYSOUT-REC FROM ABEND-REC.
003810     DISPLAY "SENSEDIT ABEND - " ABEND-REASON UPON CONSOLE.
003820     DIVIDE ZERO-VAL INTO ONE-VAL.
