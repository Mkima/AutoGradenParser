000100******************************************************************
000110*    ABENDREC   -  COMMON ABEND DIAGNOSTIC RECORD                *
000120*    COPYBOOK SHARED BY SENSEDIT / GRDNPREP / GRDNRPT            *
000130*    WRITTEN FROM SYSOUT-REC ON ANY ABNORMAL JOB TERMINATION     *
000140******************************************************************
000150 01  ABEND-REC.                                                   
000160     05  PARA-NAME                   PIC X(30).                   
000170     05  FILLER                      PIC X(01) VALUE SPACE.       
000180     05  ABEND-REASON                PIC X(50).                   
000190     05  FILLER                      PIC X(01) VALUE SPACE.       
000200     05  EXPECTED-VAL                PIC -9(9).                   
000210     05  FILLER                      PIC X(01) VALUE SPACE.       
000220     05  ACTUAL-VAL                  PIC -9(9).                   
000230     05  FILLER                      PIC X(26) VALUE SPACES.      
000240*                                                                 
000250*    FORCED-ABEND DIVISORS - THE SHOP'S STANDARD S0C7 TRICK TO    
000260*    GET A NON-ZERO RETURN CODE OUT OF A BATCH STEP               
000270     77  ZERO-VAL                    PIC 9(01) VALUE 0.           
000280     77  ONE-VAL                     PIC 9(01) VALUE 1.           
