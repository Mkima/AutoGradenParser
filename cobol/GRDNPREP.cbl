000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    GRDNPREP.                                                 
000120 AUTHOR.        JON SAYLES.                                               
000130 INSTALLATION.  COBOL DEV CENTER.                                         
000140 DATE-WRITTEN.  01/01/08.                                                 
000150 DATE-COMPILED. 01/01/08.                                                 
000160 SECURITY.      NON-CONFIDENTIAL.                                         
000170******************************************************************        
000180*                                                                *        
000190*    GRDNPREP  -  IRRIGATION DATA-PREPARATION PROGRAM            *        
000200*                                                                *        
000210*    READS THE NORMALIZED READING FILE WRITTEN BY SENSEDIT AND   *        
000220*    THREE REFERENCE FILES (SENSOR CONFIG, SENSOR/GARDEN MAP,    *        
000230*    GARDEN CONFIG), LOADS THEM INTO WORKING-STORAGE TABLES,     *        
000240*    CLASSIFIES EACH SENSOR'S TYPE FROM ITS CONFIGURED NAME,     *        
000250*    DROPS INITIALIZATION READINGS, AND EXPANDS EVERY REMAINING  *        
000260*    READING INTO ONE RECORD PER GARDEN THE SENSOR SERVES.       *        
000270*    OUTPUT FEEDS GRDNRPT FOR SCORING AND REPORTING.             *        
000280*                                                                *        
000290******************************************************************        
000300*    CHANGE LOG                                                           
000310*    DATE     BY   REQUEST    DESCRIPTION                                 
000320*    -------- ---- ---------- ----------------------------------          
000330*    01/01/08 JS   INITIAL    ORIGINAL CODING                     INITIAL 
000340*    03/11/08 TGD  CR-1661    SENSOR-TYPE KEYWORD SCAN ADDED      CR1661  
000350*    09/02/09 AK   CR-1744    SENSOR/GARDEN EXPANSION TABLE DRIVENCR1744  
000360*                             FROM SENSMAP RATHER THAN ONE-TO-ONE CR1744  
000370*    01/08/99 MJW  Y2K-0007   REVIEWED FOR CENTURY-WINDOW EXPOSUREY2K0007 
000380*                             - NO DATE ARITHMETIC IN THIS PROGRAMY2K0007 
000390*    06/30/11 RPH  CR-1902    INIT-KIND RECORDS NOW DROPPED BEFORECR1902  
000400*                             THE EXPANSION PASS, NOT AFTER       CR1902  
000410*    04/14/14 CJL  CR-2108    UNMAPPED SENSOR RECORDS NOW SILENTLYCR2108  
000420*                             DROPPED RATHER THAN WRITTEN BLANK   CR2108  
000430*    08/19/17 CJL  CR-2266    TABLE SIZES RAISED FOR GROWTH       CR2266  
000440*    08/09/26 JKR  CR-2401    PERFORM CALLS RECAST TO THRU-EXIT  CR2401
000441*                             FORM PER SHOP STANDARD             CR2401
000442*    08/09/26 JKR  CR-2403    055-CLASSIFY-SENSOR-TYPE COMMENT   CR2403
000443*                             REWORDED - SCAN ORDER IS FIXED BY  CR2403
000444*                             THE PROGRAM, NOT A DOCUMENT        CR2403
000445*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.                                                   
000470 SOURCE-COMPUTER.  IBM-390.                                               
000480 OBJECT-COMPUTER.  IBM-390.                                               
000490 SPECIAL-NAMES.                                                           
000500     C01 IS NEXT-PAGE                                                     
000510     CLASS SENSOR-KEYWORD-CLASS IS "A" THRU "Z".                          
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT SYSOUT     ASSIGN TO SYSOUT                                   
000550            FILE STATUS IS OFCODE.                                        
000560     SELECT READFILE   ASSIGN TO READFILE                                 
000570            FILE STATUS IS IFCODE.                                        
000580     SELECT SENSCFG    ASSIGN TO SENSCFG                                  
000590            FILE STATUS IS CFCODE.                                        
000600     SELECT SENSMAP    ASSIGN TO SENSMAP                                  
000610            FILE STATUS IS MFCODE.                                        
000620     SELECT GRDNCFG    ASSIGN TO GRDNCFG                                  
000630            FILE STATUS IS GFCODE.                                        
000640     SELECT GRDNEXPD   ASSIGN TO GRDNEXPD                                 
000650            FILE STATUS IS OFCODE.                                        
000660                                                                          
000670 DATA DIVISION.                                                           
000680 FILE SECTION.                                                            
000690 FD  SYSOUT                                                               
000700     RECORDING MODE IS F                                                  
000710     LABEL RECORDS ARE STANDARD.                                          
000720 01  SYSOUT-REC                     PIC X(130).                           
000730                                                                          
000740 FD  READFILE                                                             
000750     RECORDING MODE IS F                                                  
000760     LABEL RECORDS ARE STANDARD.                                          
000770 01  READING-REC-IN                 PIC X(150).                           
000780                                                                          
000790 FD  SENSCFG                                                              
000800     RECORDING MODE IS F                                                  
000810     LABEL RECORDS ARE STANDARD.                                          
000820 01  FD-SENSCFG-REC                 PIC X(050).                           
000830                                                                          
000840 FD  SENSMAP                                                              
000850     RECORDING MODE IS F                                                  
000860     LABEL RECORDS ARE STANDARD.                                          
000870 01  FD-SENSMAP-REC                 PIC X(040).                           
000880                                                                          
000890 FD  GRDNCFG                                                              
000900     RECORDING MODE IS F                                                  
000910     LABEL RECORDS ARE STANDARD.                                          
000920 01  FD-GRDNCFG-REC                 PIC X(075).                           
000930                                                                          
000940 FD  GRDNEXPD                                                             
000950     RECORDING MODE IS F                                                  
000960     LABEL RECORDS ARE STANDARD.                                          
000970 01  GRDNEXPD-REC-OUT               PIC X(200).                           
000980                                                                          
000990 WORKING-STORAGE SECTION.                                                 
001000 01  FILE-STATUS-CODES.                                                   
001010     05  IFCODE                     PIC X(02).                            
001020         88  IFCODE-OK               VALUE "00".                          
001030         88  IFCODE-EOF              VALUE "10".                          
001040     05  CFCODE                     PIC X(02).                            
001050         88  CFCODE-OK               VALUE "00".                          
001060         88  CFCODE-EOF              VALUE "10".                          
001070     05  MFCODE                     PIC X(02).                            
001080         88  MFCODE-OK               VALUE "00".                          
001090         88  MFCODE-EOF              VALUE "10".                          
001100     05  GFCODE                     PIC X(02).                            
001110         88  GFCODE-OK               VALUE "00".                          
001120         88  GFCODE-EOF              VALUE "10".                          
001130     05  OFCODE                     PIC X(02).                            
001140         88  OFCODE-OK               VALUE "00".                          
001145     05  FILLER                     PIC X(01).                            
001150                                                                          
001160     COPY SENSREAD.                                                       
001170     COPY GRDNEXP.                                                        
001180                                                                          
001190 01  WS-SENSCFG-TABLE.                                                    
001200     05  WS-SC-ROW OCCURS 300 TIMES                                       
001210                 INDEXED BY SC-IDX.                                       
001220         10  SC-TBL-SENSOR-ID       PIC X(04).
001230         10  SC-TBL-NAME            PIC X(24).
001240         10  SC-TBL-MODEL           PIC X(16).
001250         10  SC-TBL-SENS-TYPE       PIC X(12).
001252         10  FILLER                 PIC X(01).                            
001255
001256 01  WS-SENSCFG-TABLE-R REDEFINES WS-SENSCFG-TABLE.
001257     05  WS-SC-ROW-BYTES OCCURS 300 TIMES
001258                 PIC X(57).
001260
001270 01  WS-SENSMAP-TABLE.                                                
001280     05  WS-SG-ROW OCCURS 300 TIMES                                       
001290                 INDEXED BY SG-IDX.                                       
001300         10  SG-TBL-SENSOR-ID       PIC X(04).                            
001310         10  SG-TBL-GARDEN-ID OCCURS 8 TIMES                              
001320                                    PIC X(04).                            
001325         10  FILLER                 PIC X(01).                            
001330                                                                          
001340 01  WS-GRDNCFG-TABLE.                                                    
001350     05  WS-GD-ROW OCCURS 200 TIMES                                       
001360                 INDEXED BY GD-IDX.                                       
001370         10  GD-TBL-GARDEN-ID       PIC X(04).                            
001380         10  GD-TBL-NAME            PIC X(30).                            
001390         10  GD-TBL-LOCATION        PIC X(20).                            
001400         10  GD-TBL-VEG-TYPE        PIC X(12).                            
001410         10  GD-TBL-ACTIVE          PIC X(01).                            
001415         10  FILLER                 PIC X(01).                            
001420                                                                          
001430 01  WS-GRDNCFG-TABLE-R REDEFINES WS-GRDNCFG-TABLE.                       
001440     05  WS-GD-ROW-BYTES OCCURS 200 TIMES                                 
001450                 PIC X(68).                                               
001460                                                                          
001470 01  WS-WORK-FLDS.                                                        
001480     05  WS-GARDEN-SUB              PIC 9(03) COMP.                       
001490     05  WS-OCC-SUB                 PIC 9(03) COMP.                       
001500     05  WS-DATE                    PIC 9(06).
001505     05  WS-DATE-R REDEFINES WS-DATE.
001506         10  WS-DATE-YY             PIC 9(02).
001507         10  WS-DATE-MM             PIC 9(02).
001508         10  WS-DATE-DD             PIC 9(02).
001510     05  SENSOR-FOUND-SW            PIC X(01).                          
001520         88  SENSOR-FOUND            VALUE "Y".                           
001530         88  SENSOR-NOT-FOUND        VALUE "N".                           
001540     05  GARDEN-MAPPED-SW           PIC X(01).                            
001550         88  GARDEN-IS-MAPPED        VALUE "Y".                           
001560         88  GARDEN-NOT-MAPPED       VALUE "N".                           
001570     05  LINE-IS-VALID-SW           PIC X(01).                            
001580         88  LINE-IS-VALID           VALUE "Y".                           
001585     05  FILLER                     PIC X(01).                            
001590                                                                          
001600 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
001610     05  SC-ROW-SUB                 PIC 9(03) COMP VALUE 0.               
001620     05  SG-ROW-SUB                 PIC 9(03) COMP VALUE 0.               
001630     05  GD-ROW-SUB                 PIC 9(03) COMP VALUE 0.               
001640     05  RECORDS-READ               PIC 9(07) COMP VALUE 0.               
001650     05  RECORDS-WRITTEN            PIC 9(07) COMP VALUE 0.               
001660     05  RECORDS-DROPPED-INIT       PIC 9(07) COMP VALUE 0.               
001670     05  RECORDS-DROPPED-UNMAPPED   PIC 9(07) COMP VALUE 0.               
001675     05  FILLER                     PIC X(01).                            
001680                                                                          
001690 01  FLAGS-AND-SWITCHES.                                                  
001700     05  MORE-DATA-SW               PIC X(01) VALUE "Y".                  
001710         88  MORE-DATA               VALUE "Y".                           
001720     05  MORE-SENSCFG-SW            PIC X(01) VALUE "Y".                  
001730         88  MORE-SENSCFG            VALUE "Y".                           
001740     05  MORE-SENSMAP-SW            PIC X(01) VALUE "Y".                  
001750         88  MORE-SENSMAP            VALUE "Y".                           
001760     05  MORE-GRDNCFG-SW            PIC X(01) VALUE "Y".                  
001770         88  MORE-GRDNCFG            VALUE "Y".                           
001775     05  FILLER                     PIC X(01).                            
001780                                                                          
001790     COPY ABENDREC.                                                       
001800                                                                          
001810 PROCEDURE DIVISION.
001820 000-HOUSEKEEPING.
001830     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001840     ACCEPT WS-DATE FROM DATE.
001850     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001860     PERFORM 050-LOAD-SENSCFG-TABLE THRU 050-EXIT
001870         VARYING SC-ROW-SUB FROM 1 BY 1
001880         UNTIL NOT MORE-SENSCFG
001890            OR SC-ROW-SUB > 300.
001900     PERFORM 060-LOAD-SENSMAP-TABLE THRU 060-EXIT
001910         VARYING SG-ROW-SUB FROM 1 BY 1
001920         UNTIL NOT MORE-SENSMAP
001930            OR SG-ROW-SUB > 300.
001940     PERFORM 070-LOAD-GRDNCFG-TABLE THRU 070-EXIT
001950         VARYING GD-ROW-SUB FROM 1 BY 1
001960         UNTIL NOT MORE-GRDNCFG
001970            OR GD-ROW-SUB > 200.
001980     PERFORM 900-READ-READFILE THRU 900-EXIT.
001990     PERFORM 100-MAINLINE THRU 100-EXIT
002000         UNTIL NOT MORE-DATA.
002010     PERFORM 999-CLEANUP THRU 999-EXIT.
002020     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002030     STOP RUN.
002040 000-EXIT.
002050     EXIT.
002060                                                                        
002070 050-LOAD-SENSCFG-TABLE.
002080     MOVE "050-LOAD-SENSCFG-TABLE" TO PARA-NAME.
002090     READ SENSCFG INTO FD-SENSCFG-REC
002100         AT END
002110             MOVE "N" TO MORE-SENSCFG-SW
002120             GO TO 050-EXIT
002130     END-READ.
002140     MOVE FD-SENSCFG-REC(1:4)  TO SC-TBL-SENSOR-ID(SC-ROW-SUB).
002150     MOVE FD-SENSCFG-REC(6:24) TO SC-TBL-NAME(SC-ROW-SUB).
002160     MOVE FD-SENSCFG-REC(31:16) TO SC-TBL-MODEL(SC-ROW-SUB).
002170     PERFORM 055-CLASSIFY-SENSOR-TYPE THRU 055-EXIT.
002180 050-EXIT.
002190     EXIT.
002200                                                                        
002210 055-CLASSIFY-SENSOR-TYPE.
002220     MOVE "055-CLASSIFY-SENSOR-TYPE" TO PARA-NAME.
002230     MOVE SPACES TO SC-TBL-SENS-TYPE(SC-ROW-SUB).
002240     IF SC-TBL-NAME(SC-ROW-SUB) = SPACES
002250         GO TO 055-EXIT
002260     END-IF.
002270*    KEYWORD SCAN IN FIXED PRECEDENCE ORDER - FIRST MATCH WINS
002280     INSPECT SC-TBL-NAME(SC-ROW-SUB) TALLYING
002290         WS-OCC-SUB FOR ALL "Temperature".
002300     IF WS-OCC-SUB > 0
002310         MOVE "temperature" TO SC-TBL-SENS-TYPE(SC-ROW-SUB)
002320         GO TO 055-EXIT
002330     END-IF.
002340     MOVE 0 TO WS-OCC-SUB.
002350     INSPECT SC-TBL-NAME(SC-ROW-SUB) TALLYING
002360         WS-OCC-SUB FOR ALL "Moisture".
002370     IF WS-OCC-SUB > 0
002380         MOVE "moisture" TO SC-TBL-SENS-TYPE(SC-ROW-SUB)
002390         GO TO 055-EXIT
002400     END-IF.
002410     MOVE 0 TO WS-OCC-SUB.
002420     INSPECT SC-TBL-NAME(SC-ROW-SUB) TALLYING
002430         WS-OCC-SUB FOR ALL "Light".
002440     IF WS-OCC-SUB > 0
002450         MOVE "light" TO SC-TBL-SENS-TYPE(SC-ROW-SUB)
002460         GO TO 055-EXIT
002470     END-IF.
002480     MOVE 0 TO WS-OCC-SUB.
002490     INSPECT SC-TBL-NAME(SC-ROW-SUB) TALLYING
002500         WS-OCC-SUB FOR ALL "Humidity".
002510     IF WS-OCC-SUB > 0
002520         MOVE "humidity" TO SC-TBL-SENS-TYPE(SC-ROW-SUB)
002530         GO TO 055-EXIT
002540     END-IF.
002550     MOVE 0 TO WS-OCC-SUB.
002560     INSPECT SC-TBL-NAME(SC-ROW-SUB) TALLYING
002570         WS-OCC-SUB FOR ALL "Pump".
002580     IF WS-OCC-SUB > 0
002590         MOVE "pump" TO SC-TBL-SENS-TYPE(SC-ROW-SUB)
002600     END-IF.
002610 055-EXIT.
002620     EXIT.
002630                                                                        
002640 060-LOAD-SENSMAP-TABLE.
002650     MOVE "060-LOAD-SENSMAP-TABLE" TO PARA-NAME.
002660     READ SENSMAP INTO FD-SENSMAP-REC
002670         AT END
002680             MOVE "N" TO MORE-SENSMAP-SW
002690             GO TO 060-EXIT
002700     END-READ.
002710     MOVE FD-SENSMAP-REC(1:4) TO SG-TBL-SENSOR-ID(SG-ROW-SUB).
002720     PERFORM 065-STORE-ONE-GARDEN-ID THRU 065-EXIT
002730         VARYING WS-OCC-SUB FROM 1 BY 1
002740         UNTIL WS-OCC-SUB > 8.
002750 060-EXIT.
002760     EXIT.
002770                                                                        
002780 065-STORE-ONE-GARDEN-ID.
002790     MOVE "065-STORE-ONE-GARDEN-ID" TO PARA-NAME.
002800     MOVE FD-SENSMAP-REC(6 + ((WS-OCC-SUB - 1) * 4):4)
002810         TO SG-TBL-GARDEN-ID(SG-ROW-SUB, WS-OCC-SUB).
002820 065-EXIT.
002830     EXIT.
002840                                                                        
002850 070-LOAD-GRDNCFG-TABLE.
002860     MOVE "070-LOAD-GRDNCFG-TABLE" TO PARA-NAME.
002870     READ GRDNCFG INTO FD-GRDNCFG-REC
002880         AT END
002890             MOVE "N" TO MORE-GRDNCFG-SW
002900             GO TO 070-EXIT
002910     END-READ.
002920     MOVE FD-GRDNCFG-REC(1:4)   TO GD-TBL-GARDEN-ID(GD-ROW-SUB).
002930     MOVE FD-GRDNCFG-REC(6:30)  TO GD-TBL-NAME(GD-ROW-SUB).
002940     MOVE FD-GRDNCFG-REC(37:20) TO GD-TBL-LOCATION(GD-ROW-SUB).
002950     MOVE FD-GRDNCFG-REC(58:12) TO GD-TBL-VEG-TYPE(GD-ROW-SUB).
002960     MOVE FD-GRDNCFG-REC(71:1)  TO GD-TBL-ACTIVE(GD-ROW-SUB).
002970*    GRDNEXPD ALSO CARRIES GARDEN CONFIG THROUGH TO GRDNRPT SO
002980*    THAT PROGRAM NEEDS ONLY ITS OWN TABLE REBUILT, NOT A SECOND
002990*    FORMAT OF THIS RECORD
003000 070-EXIT.
003010     EXIT.
003020                                                                        
003030 100-MAINLINE.
003040     MOVE "100-MAINLINE" TO PARA-NAME.
003050     ADD 1 TO RECORDS-READ.
003060     MOVE READING-REC-IN TO READING-RECORD.
003070     IF RD-KIND-INIT
003080         ADD 1 TO RECORDS-DROPPED-INIT
003090     ELSE
003100         PERFORM 300-LOOKUP-SENSOR-TYPE THRU 300-EXIT
003110         PERFORM 400-EXPAND-TO-GARDENS THRU 400-EXIT
003120     END-IF.
003130     PERFORM 900-READ-READFILE THRU 900-EXIT.
003140 100-EXIT.
003150     EXIT.
003160                                                                        
003170 300-LOOKUP-SENSOR-TYPE.
003180     MOVE "300-LOOKUP-SENSOR-TYPE" TO PARA-NAME.
003190     MOVE "N" TO SENSOR-FOUND-SW.
003200     SET SC-IDX TO 1.
003210     SEARCH WS-SC-ROW VARYING SC-IDX
003220         AT END
003230             MOVE SPACES TO EX-SENSOR-TYPE
003240         WHEN SC-TBL-SENSOR-ID(SC-IDX) = RD-SENSOR-ID
003250             MOVE SC-TBL-SENS-TYPE(SC-IDX) TO EX-SENSOR-TYPE
003260             SET SENSOR-FOUND TO TRUE
003270     END-SEARCH.
003280 300-EXIT.
003290     EXIT.
003300                                                                        
003310 400-EXPAND-TO-GARDENS.
003320     MOVE "400-EXPAND-TO-GARDENS" TO PARA-NAME.
003330     MOVE "N" TO GARDEN-MAPPED-SW.
003340     SET SG-IDX TO 1.
003350     SEARCH WS-SG-ROW VARYING SG-IDX
003360         AT END
003370             GO TO 400-EXIT
003380         WHEN SG-TBL-SENSOR-ID(SG-IDX) = RD-SENSOR-ID
003390             SET GARDEN-IS-MAPPED TO TRUE
003400     END-SEARCH.
003410     IF GARDEN-NOT-MAPPED
003420         ADD 1 TO RECORDS-DROPPED-UNMAPPED
003430         GO TO 400-EXIT
003440     END-IF.
003450     PERFORM 420-EXPAND-ONE-SENSOR-ROW THRU 420-EXIT
003460         VARYING WS-OCC-SUB FROM 1 BY 1
003470         UNTIL WS-OCC-SUB > 8.
003480 400-EXIT.
003490     EXIT.
003500                                                                        
003510 420-EXPAND-ONE-SENSOR-ROW.
003520     MOVE "420-EXPAND-ONE-SENSOR-ROW" TO PARA-NAME.
003530     IF SG-TBL-GARDEN-ID(SG-IDX, WS-OCC-SUB) = SPACES
003540         GO TO 420-EXIT
003550     END-IF.
003560     MOVE SG-TBL-GARDEN-ID(SG-IDX, WS-OCC-SUB) TO EX-GARDEN-ID.
003570     PERFORM 440-FIND-GARDEN-ROW THRU 440-EXIT.
003580     PERFORM 700-WRITE-GRDNEXPD THRU 700-EXIT.
003590 420-EXIT.
003600     EXIT.
003610                                                                        
003620 440-FIND-GARDEN-ROW.
003630     MOVE "440-FIND-GARDEN-ROW" TO PARA-NAME.
003640     SET GD-IDX TO 1.
003650     SEARCH WS-GD-ROW VARYING GD-IDX
003660         AT END
003670             MOVE SPACES TO EX-VEG-TYPE
003680             MOVE SPACES TO EX-LOCATION
003690         WHEN GD-TBL-GARDEN-ID(GD-IDX) = EX-GARDEN-ID
003700             MOVE GD-TBL-VEG-TYPE(GD-IDX) TO EX-VEG-TYPE
003710             MOVE GD-TBL-LOCATION(GD-IDX) TO EX-LOCATION
003720     END-SEARCH.
003730 440-EXIT.
003740     EXIT.
003750                                                                        
003760 700-WRITE-GRDNEXPD.
003770     MOVE "700-WRITE-GRDNEXPD" TO PARA-NAME.
003780     WRITE GRDNEXPD-REC-OUT FROM EXPANDED-READING-RECORD.
003790     ADD 1 TO RECORDS-WRITTEN.
003800 700-EXIT.
003810     EXIT.
003820                                                                        
003830 800-OPEN-FILES.
003840     MOVE "800-OPEN-FILES" TO PARA-NAME.
003850     OPEN INPUT  READFILE
003860          INPUT  SENSCFG
003870          INPUT  SENSMAP
003880          INPUT  GRDNCFG
003890          OUTPUT GRDNEXPD
003900          OUTPUT SYSOUT.
003910 800-EXIT.
003920     EXIT.
003930                                                                        
003940 850-CLOSE-FILES.
003950     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003960     CLOSE READFILE
003970           SENSCFG
003980           SENSMAP
003990           GRDNCFG
004000           GRDNEXPD
004010           SYSOUT.
004020 850-EXIT.
004030     EXIT.
004040                                                                        
004050 900-READ-READFILE.
004060     MOVE "900-READ-READFILE" TO PARA-NAME.
004070     READ READFILE
004080         AT END
004090             MOVE "N" TO MORE-DATA-SW
004100     END-READ.
004110 900-EXIT.
004120     EXIT.
004130                                                                        
004140 999-CLEANUP.
004150     MOVE "999-CLEANUP" TO PARA-NAME.
004160     DISPLAY "GRDNPREP - RECORDS READ         = " RECORDS-READ.
004170     DISPLAY "GRDNPREP - RECORDS WRITTEN       = " RECORDS-WRITTEN.
004180     DISPLAY "GRDNPREP - DROPPED INIT RECORDS  = "
004190              RECORDS-DROPPED-INIT.
004200     DISPLAY "GRDNPREP - DROPPED UNMAPPED RECS = "
004210              RECORDS-DROPPED-UNMAPPED.
004220 999-EXIT.
004230     EXIT.
004240                                                                        
004250 1000-ABEND-RTN.
004260     MOVE "1000-ABEND-RTN" TO PARA-NAME.
004270     WRITE SYSOUT-REC FROM ABEND-REC.
004280     DISPLAY "GRDNPREP ABEND - " ABEND-REASON UPON CONSOLE.
004290     DIVIDE ZERO-VAL INTO ONE-VAL.
