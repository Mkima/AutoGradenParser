000100******************************************************************
000110*    SENSMAP   -  SENSOR-TO-GARDEN MAPPING RECORD                *
000120*    ONE ROW PER SENSOR, LISTING EVERY GARDEN THE SENSOR SERVES  *
000130*    UNUSED TABLE ROWS ARE LEFT AS SPACES - END-OF-LIST SENTINEL *
000140*    READ BY GRDNPREP - FIXED LENGTH 40                          *
000150******************************************************************
000160 01  SENSOR-GARDEN-MAPPING-RECORD.                                
000170     05  SG-SENSOR-ID                PIC X(04).                   
000180     05  FILLER                      PIC X(01) VALUE SPACE.       
000190     05  SG-GARDEN-IDS OCCURS 8 TIMES                             
000200                 PIC X(04).                                       
000210     05  FILLER                      PIC X(03) VALUE SPACES.      
