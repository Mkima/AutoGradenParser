000100******************************************************************
000110*    SENSCFG   -  SENSOR CONFIGURATION RECORD                    *
000120*    ONE ROW PER SENSOR ID DEFINED TO THE IRRIGATION SYSTEM      *
000130*    READ BY SENSEDIT (NAME/MODEL ENRICHMENT) AND GRDNPREP       *
000140*    (SENSOR-TYPE CLASSIFICATION)  -  FIXED LENGTH 50            *
000150******************************************************************
000160 01  SENSOR-CONFIG-RECORD.                                        
000170     05  SC-SENSOR-ID                PIC X(04).                   
000180     05  FILLER                      PIC X(01) VALUE SPACE.       
000190     05  SC-NAME                     PIC X(24).                   
000200     05  FILLER                      PIC X(01) VALUE SPACE.       
000210     05  SC-MODEL                    PIC X(16).                   
000220     05  FILLER                      PIC X(04) VALUE SPACES.      
