000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    GRDNRPT.                                                  
000120 AUTHOR.        JON SAYLES.                                               
000130 INSTALLATION.  COBOL DEV CENTER.                                         
000140 DATE-WRITTEN.  01/23/88.                                                 
000150 DATE-COMPILED. 01/23/88.                                                 
000160 SECURITY.      NON-CONFIDENTIAL.                                         
000170******************************************************************        
000180*                                                                *        
000190*    GRDNRPT  -  IRRIGATION COMPLIANCE SCORE / REPORT PROGRAM    *        
000200*                                                                *        
000210*    READS THE EXPANDED READING FILE WRITTEN BY GRDNPREP PLUS    *        
000220*    THE GARDEN AND VEGETABLE-RANGE REFERENCE FILES.  FOR EVERY  *        
000230*    ACTIVE GARDEN, IN ASCENDING GARDEN-ID ORDER, SCORES EACH    *        
000240*    SCORABLE SENSOR TYPE AGAINST THE PLANTED VEGETABLE'S        *        
000250*    OPTIMAL RANGE, PRINTS A PER-GARDEN ANALYSIS BLOCK AND A     *        
000260*    SET OF IRRIGATION/CLIMATE RECOMMENDATIONS.  THIS PROGRAM    *        
000270*    IS THE LAST STEP OF THE IRRIGATION ANALYSIS JOB STREAM -    *        
000280*    ITS OUTPUT IS THE FINAL ANALYSIS REPORT.                    *        
000290*                                                                *        
000300******************************************************************        
000310*    CHANGE LOG                                                           
000320*    DATE     BY   REQUEST    DESCRIPTION                                 
000330*    -------- ---- ---------- ----------------------------------          
000340*    01/23/88 JS   INITIAL    ORIGINAL CODING                     INITIAL 
000350*    06/14/90 TGD  CR-0299    ADDED VEGETABLE-RANGE TABLE LOOKUP  CR0299  
000360*    01/08/99 MJW  Y2K-0007   REVIEWED FOR CENTURY-WINDOW EXPOSUREY2K0007 
000370*                             - NO DATE ARITHMETIC IN THIS PROGRAMY2K0007 
000380*    05/02/01 RPH  CR-1180    GARDEN TABLE NOW KEPT IN ASCENDING  CR1180  
000390*                             GARDEN-ID ORDER BY INSERTION ON LOADCR1180  
000400*    11/19/04 CJL  CR-1399    COMPLIANCE STATUS THRESHOLDS MOVED  CR1399  
000410*                             TO 320-SET-STATUS FOR ONE-PLACE EDITCR1399  
000420*    02/27/09 CJL  CR-1788    RECOMMENDATION TEXT CONVERTED FROM  CR1788  
000430*                             GRAPHIC GLYPHS TO PLAIN-TEXT TAGS   CR1788  
000440*    10/05/13 AK   CR-2055    OVERALL SCORE EXCLUDES NO-DATA TYPESCR2055  
000450*    03/30/18 AK   CR-2289    TABLE SIZES RAISED FOR GROWTH       CR2289  
000460*    08/09/26 JKR  CR-2401    PERFORM CALLS RECAST TO THRU-EXIT  CR2401   
000462*                             FORM; AVG/MIN/MAX/PCT EDIT MOVES  CR2401    
000464*                             NOW COMPUTE ROUNDED, NOT MOVE     CR2401    
000466*                                                                         
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SOURCE-COMPUTER.  IBM-390.                                               
000500 OBJECT-COMPUTER.  IBM-390.                                               
000510 SPECIAL-NAMES.                                                           
000520     C01 IS NEXT-PAGE.                                                    
000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550     SELECT SYSOUT     ASSIGN TO SYSOUT                                   
000560            FILE STATUS IS OFCODE.                                        
000570     SELECT GRDNEXPD   ASSIGN TO GRDNEXPD                                 
000580            FILE STATUS IS IFCODE.                                        
000590     SELECT GRDNCFG    ASSIGN TO GRDNCFG                                  
000600            FILE STATUS IS GFCODE.                                        
000610     SELECT VEGRNG     ASSIGN TO VEGRNG                                   
000620            FILE STATUS IS VFCODE.                                        
000630     SELECT ANLRPT     ASSIGN TO ANLRPT                                   
000640            FILE STATUS IS OFCODE.                                        
000650                                                                          
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680 FD  SYSOUT                                                               
000690     RECORDING MODE IS F                                                  
000700     LABEL RECORDS ARE STANDARD.                                          
000710 01  SYSOUT-REC                     PIC X(130).                           
000720                                                                          
000730 FD  GRDNEXPD                                                             
000740     RECORDING MODE IS F                                                  
000750     LABEL RECORDS ARE STANDARD.                                          
000760 01  GRDNEXPD-REC-IN                PIC X(200).                           
000770                                                                          
000780 FD  GRDNCFG                                                              
000790     RECORDING MODE IS F                                                  
000800     LABEL RECORDS ARE STANDARD.                                          
000810 01  FD-GRDNCFG-REC                 PIC X(075).                           
000820                                                                          
000830 FD  VEGRNG                                                               
000840     RECORDING MODE IS F                                                  
000850     LABEL RECORDS ARE STANDARD.                                          
000860 01  FD-VEGRNG-REC                  PIC X(043).                           
000870                                                                          
000880 FD  ANLRPT                                                               
000890     RECORDING MODE IS F                                                  
000900     LABEL RECORDS ARE STANDARD.                                          
000910 01  ANLRPT-REC                     PIC X(132).                           
000920                                                                          
000930 WORKING-STORAGE SECTION.                                                 
000940 01  FILE-STATUS-CODES.                                                   
000950     05  IFCODE                     PIC X(02).                            
000960         88  IFCODE-OK               VALUE "00".                          
000970         88  IFCODE-EOF              VALUE "10".                          
000980     05  GFCODE                     PIC X(02).                            
000990         88  GFCODE-OK               VALUE "00".                          
001000         88  GFCODE-EOF              VALUE "10".                          
001010     05  VFCODE                     PIC X(02).                            
001020         88  VFCODE-OK               VALUE "00".                          
001030         88  VFCODE-EOF              VALUE "10".                          
001040     05  OFCODE                     PIC X(02).                            
001050         88  OFCODE-OK               VALUE "00".                          
001055     05  FILLER                     PIC X(01).                            
001060                                                                          
001070     COPY GRDNEXP.                                                        
001080     COPY VEGRANGE.                                                       
001090                                                                          
001100 01  WS-GRDNEXPD-TABLE.                                                   
001110     05  WS-EX-ROW OCCURS 5000 TIMES                                      
001120                 INDEXED BY EX-IDX.                                       
001130         10  EXT-GARDEN-ID          PIC X(04).                            
001140         10  EXT-SENSOR-TYPE        PIC X(12).                            
001150         10  EXT-KIND               PIC X(01).                            
001160         10  EXT-VALUE              PIC S9(5)V9(02).                      
001165         10  FILLER                 PIC X(01).                            
001170                                                                          
001180 01  WS-GRDNCFG-TABLE.                                                    
001190     05  WS-GD-ROW OCCURS 200 TIMES                                       
001200                 INDEXED BY GD-IDX.                                       
001210         10  GD-TBL-GARDEN-ID       PIC X(04).                            
001220         10  GD-TBL-NAME            PIC X(30).                            
001230         10  GD-TBL-LOCATION        PIC X(20).                            
001240         10  GD-TBL-VEG-TYPE        PIC X(12).                            
001250         10  GD-TBL-ACTIVE          PIC X(01).                            
001260             88  GD-TBL-IS-ACTIVE    VALUE "Y".                           
001265         10  FILLER                 PIC X(01).                            
001270                                                                          
001280 01  WS-GRDNCFG-TABLE-R REDEFINES WS-GRDNCFG-TABLE.                       
001290     05  WS-GD-ROW-BYTES OCCURS 200 TIMES                                 
001300                 PIC X(68).                                               
001310                                                                          
001320 01  WS-VEGRANGE-TABLE.                                                   
001330     05  WS-VG-ROW OCCURS 300 TIMES                                       
001340                 INDEXED BY VG-IDX.                                       
001350         10  VG-TBL-VEG-TYPE        PIC X(12).                            
001360         10  VG-TBL-SENS-TYPE       PIC X(12).                            
001370         10  VG-TBL-MIN             PIC S9(5)V9(02).                      
001380         10  VG-TBL-MAX             PIC S9(5)V9(02).                      
001385         10  FILLER                 PIC X(01).                            
001390                                                                          
001400 01  FIXED-SENSOR-TYPES-TABLE.                                            
001410     05  FILLER                     PIC X(12) VALUE "temperature".        
001420     05  FILLER                     PIC X(12) VALUE "moisture".           
001430     05  FILLER                     PIC X(12) VALUE "light".              
001440     05  FILLER                     PIC X(12) VALUE "humidity".           
001445     05  FILLER                     PIC X(01) VALUE SPACE.                
001450 01  FIXED-SENSOR-TYPES REDEFINES FIXED-SENSOR-TYPES-TABLE.               
001460     05  FST-ENTRY OCCURS 4 TIMES   PIC X(12).                            
001470                                                                          
001480 01  WS-SCORE-RESULTS.                                                    
001490     05  WS-SCORE-ROW OCCURS 4 TIMES                                      
001500                 INDEXED BY SR-IDX.                                       
001510         10  SR-SENS-TYPE           PIC X(12).                            
001520         10  SR-HAS-DATA-SW         PIC X(01).                            
001530             88  SR-HAS-DATA         VALUE "Y".                           
001540         10  SR-COUNT-TOTAL         PIC 9(05) COMP.                       
001550         10  SR-COUNT-INRANGE       PIC 9(05) COMP.                       
001560         10  SR-SUM-VALUE           PIC S9(7)V9(02) COMP-3.               
001570         10  SR-AVG-VALUE           PIC S9(5)V9(02) COMP-3.               
001580         10  SR-PCT-COMPLIANCE      PIC S9(3)V9(02) COMP-3.               
001590         10  SR-STATUS              PIC X(15).                            
001600         10  SR-MIN                 PIC S9(5)V9(02) COMP-3.               
001610         10  SR-MAX                 PIC S9(5)V9(02) COMP-3.               
001615         10  FILLER                 PIC X(01).                            
001620                                                                          
001630 01  WS-BANNER-LINE.                                                      
001640     05  FILLER                     PIC X(60) VALUE ALL "=".              
001650     05  FILLER                     PIC X(72) VALUE SPACES.               
001660                                                                          
001670 01  WS-TITLE-LINE.                                                       
001680     05  FILLER                     PIC X(35)                             
001690         VALUE "=== IRRIGATION SYSTEM ANALYSIS ===".                      
001700     05  FILLER                     PIC X(97) VALUE SPACES.               
001710                                                                          
001760 01  WS-BLANK-LINE.                                                       
001770     05  FILLER                     PIC X(132) VALUE SPACES.              
001780                                                                          
001790 01  WS-DETAIL-LINE.                                                      
001800     05  WS-DETAIL-TEXT             PIC X(131) VALUE SPACES.              
001805     05  FILLER                     PIC X(01) VALUE SPACE.                
001810                                                                          
001820 01  WS-EDIT-FLDS.                                                        
001830     05  WS-OVERALL-SCORE-O         PIC ZZ9.9.                            
001840     05  WS-PCT-O                   PIC ZZ9.9.                            
001850     05  WS-AVG-O                   PIC ZZZZ9.9.                          
001860     05  WS-MIN-O                   PIC ZZZZ9.9.                          
001870     05  WS-MAX-O                   PIC ZZZZ9.9.                          
001880     05  WS-INRANGE-O               PIC ZZZZ9.                            
001890     05  WS-TOTAL-O                 PIC ZZZZ9.                            
001895     05  FILLER                     PIC X(01).                            
001900                                                                          
001910 01  WS-VEG-TYPE-CAP                PIC X(12).                            
001920 01  WS-SENS-TYPE-CAP               PIC X(12).                            
001930 01  WS-LOWER-ALPHA                 PIC X(26)                             
001940     VALUE "abcdefghijklmnopqrstuvwxyz".                                  
001950 01  WS-UPPER-ALPHA                 PIC X(26)                             
001960     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
001970                                                                          
001980 01  WS-WORK-FLDS.                                                        
001990     05  WS-INS-POS                 PIC 9(03) COMP.                       
002000     05  WS-SHIFT-SUB               PIC 9(03) COMP.                       
002010     05  WS-DATE                    PIC 9(06).                            
002020     05  WS-DATE-R REDEFINES WS-DATE.                                     
002030         10  WS-DATE-YY             PIC 9(02).                            
002040         10  WS-DATE-MM             PIC 9(02).                            
002050         10  WS-DATE-DD             PIC 9(02).                            
002060     05  WS-ST-SUB                  PIC 9(01) COMP.                       
002070     05  GARDEN-OVERALL-SCORE       PIC S9(3)V9(02) COMP-3.               
002080     05  RANGE-FOUND-SW             PIC X(01).                            
002090         88  RANGE-IS-FOUND          VALUE "Y".                           
002100     05  GD-NEW-GARDEN-ID           PIC X(04).                            
002110     05  GD-NEW-NAME                PIC X(30).                            
002120     05  GD-NEW-LOCATION            PIC X(20).                            
002130     05  GD-NEW-VEG-TYPE            PIC X(12).                            
002140     05  GD-NEW-ACTIVE              PIC X(01).                            
002145     05  FILLER                     PIC X(01).                            
002150                                                                          
002160 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
002170     05  EX-ROW-SUB                 PIC 9(04) COMP VALUE 0.               
002180     05  GD-ROW-SUB                 PIC 9(03) COMP VALUE 0.               
002190     05  VG-ROW-SUB                 PIC 9(03) COMP VALUE 0.               
002200     05  GD-ROW-TOTAL               PIC 9(03) COMP VALUE 0.               
002210     05  EX-ROW-TOTAL               PIC 9(04) COMP VALUE 0.               
002220     05  GD-OUT-SUB                 PIC 9(03) COMP VALUE 0.               
002230     05  SR-ROWS-USED               PIC 9(01) COMP VALUE 0.               
002240     05  GARDENS-REPORTED           PIC 9(05) COMP VALUE 0.               
002245     05  FILLER                     PIC X(01).                            
002250                                                                          
002260 01  FLAGS-AND-SWITCHES.                                                  
002270     05  MORE-GRDNEXPD-SW           PIC X(01) VALUE "Y".                  
002280         88  MORE-GRDNEXPD           VALUE "Y".                           
002290     05  MORE-GRDNCFG-SW            PIC X(01) VALUE "Y".                  
002300         88  MORE-GRDNCFG             VALUE "Y".                          
002310     05  MORE-VEGRNG-SW             PIC X(01) VALUE "Y".                  
002320         88  MORE-VEGRNG              VALUE "Y".                          
002325     05  FILLER                     PIC X(01).                            
002330                                                                          
002340     COPY ABENDREC.                                                       
002350                                                                          
002360 PROCEDURE DIVISION.                                                      
002370 000-HOUSEKEEPING.                                                        
002380     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
002390     ACCEPT WS-DATE FROM DATE.                                            
002400     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
002410     PERFORM 090-LOAD-GRDNEXPD-TABLE THRU 090-EXIT                        
002420         VARYING EX-ROW-SUB FROM 1 BY 1                                   
002430         UNTIL NOT MORE-GRDNEXPD                                          
002440            OR EX-ROW-SUB > 5000.                                         
002450     SET EX-ROW-TOTAL TO EX-ROW-SUB.                                      
002460     SUBTRACT 1 FROM EX-ROW-TOTAL.                                        
002470     PERFORM 070-READ-GRDNCFG-REC THRU 070-EXIT                           
002480         UNTIL NOT MORE-GRDNCFG.                                          
002490     PERFORM 080-LOAD-VEGRANGE-TABLE THRU 080-EXIT                        
002500         VARYING VG-ROW-SUB FROM 1 BY 1                                   
002510         UNTIL NOT MORE-VEGRNG                                            
002520            OR VG-ROW-SUB > 300.                                          
002530     WRITE ANLRPT-REC FROM WS-TITLE-LINE.                                 
002540     WRITE ANLRPT-REC FROM WS-BLANK-LINE.                                 
002550 000-EXIT.                                                                
002560     EXIT.                                                                
002570                                                                          
002580 090-LOAD-GRDNEXPD-TABLE.                                                 
002590     MOVE "090-LOAD-GRDNEXPD-TABLE" TO PARA-NAME.                         
002600     READ GRDNEXPD INTO EXPANDED-READING-RECORD                           
002610         AT END                                                           
002620             MOVE "N" TO MORE-GRDNEXPD-SW                                 
002630             GO TO 090-EXIT                                               
002640     END-READ.                                                            
002650     MOVE EX-GARDEN-ID    TO EXT-GARDEN-ID(EX-ROW-SUB).                   
002660     MOVE EX-SENSOR-TYPE  TO EXT-SENSOR-TYPE(EX-ROW-SUB).                 
002670     MOVE RD-KIND         TO EXT-KIND(EX-ROW-SUB).                        
002680     MOVE RD-VALUE-NUM    TO EXT-VALUE(EX-ROW-SUB).                       
002690 090-EXIT.                                                                
002700     EXIT.                                                                
002710                                                                          
002720 070-READ-GRDNCFG-REC.                                                    
002730     MOVE "070-READ-GRDNCFG-REC" TO PARA-NAME.                            
002740     READ GRDNCFG INTO FD-GRDNCFG-REC                                     
002750         AT END                                                           
002760             MOVE "N" TO MORE-GRDNCFG-SW                                  
002770             GO TO 070-EXIT                                               
002780     END-READ.                                                            
002790     MOVE FD-GRDNCFG-REC(1:4)   TO GD-NEW-GARDEN-ID.                      
002800     MOVE FD-GRDNCFG-REC(6:30)  TO GD-NEW-NAME.                           
002810     MOVE FD-GRDNCFG-REC(37:20) TO GD-NEW-LOCATION.                       
002820     MOVE FD-GRDNCFG-REC(58:12) TO GD-NEW-VEG-TYPE.                       
002830     MOVE FD-GRDNCFG-REC(71:1)  TO GD-NEW-ACTIVE.                         
002840     PERFORM 075-INSERT-GARDEN-ROW THRU 075-EXIT.                         
002850 070-EXIT.                                                                
002860     EXIT.                                                                
002870                                                                          
002880*    INSERTION SORT - NO SORT VERB IN THIS SHOP'S REPERTOIRE FOR          
002890*    SMALL REFERENCE TABLES - KEEPS THE TABLE IN ASCENDING                
002900*    GARDEN-ID ORDER AS EACH ROW ARRIVES                                  
002910 075-INSERT-GARDEN-ROW.                                                   
002920     MOVE "075-INSERT-GARDEN-ROW" TO PARA-NAME.                           
002930     MOVE 1 TO WS-INS-POS.                                                
002940     PERFORM 076-FIND-INSERT-POSITION THRU 076-EXIT                       
002950         UNTIL WS-INS-POS > GD-ROW-TOTAL                                  
002960            OR GD-NEW-GARDEN-ID < GD-TBL-GARDEN-ID(WS-INS-POS).           
002970     PERFORM 077-SHIFT-ONE-ROW-DOWN THRU 077-EXIT                         
002980         VARYING WS-SHIFT-SUB FROM GD-ROW-TOTAL BY -1                     
002990         UNTIL WS-SHIFT-SUB < WS-INS-POS.                                 
003000     MOVE GD-NEW-GARDEN-ID  TO GD-TBL-GARDEN-ID(WS-INS-POS).              
003010     MOVE GD-NEW-NAME       TO GD-TBL-NAME(WS-INS-POS).                   
003020     MOVE GD-NEW-LOCATION   TO GD-TBL-LOCATION(WS-INS-POS).               
003030     MOVE GD-NEW-VEG-TYPE   TO GD-TBL-VEG-TYPE(WS-INS-POS).               
003040     MOVE GD-NEW-ACTIVE     TO GD-TBL-ACTIVE(WS-INS-POS).                 
003050     ADD 1 TO GD-ROW-TOTAL.                                               
003060 075-EXIT.                                                                
003070     EXIT.                                                                
003080                                                                          
003090 076-FIND-INSERT-POSITION.                                                
003100     MOVE "076-FIND-INSERT-POSITION" TO PARA-NAME.                        
003110     ADD 1 TO WS-INS-POS.                                                 
003120 076-EXIT.                                                                
003130     EXIT.                                                                
003140                                                                          
003150 077-SHIFT-ONE-ROW-DOWN.                                                  
003160     MOVE "077-SHIFT-ONE-ROW-DOWN" TO PARA-NAME.                          
003170     MOVE WS-GD-ROW-BYTES(WS-SHIFT-SUB)                                   
003180         TO WS-GD-ROW-BYTES(WS-SHIFT-SUB + 1).                            
003190 077-EXIT.                                                                
003200     EXIT.                                                                
003210                                                                          
003220 080-LOAD-VEGRANGE-TABLE.                                                 
003230     MOVE "080-LOAD-VEGRANGE-TABLE" TO PARA-NAME.                         
003240     READ VEGRNG INTO VEGETABLE-RANGE-RECORD                              
003250         AT END                                                           
003260             MOVE "N" TO MORE-VEGRNG-SW                                   
003270             GO TO 080-EXIT                                               
003280     END-READ.                                                            
003290     MOVE VG-VEG-TYPE  TO VG-TBL-VEG-TYPE(VG-ROW-SUB).                    
003300     MOVE VG-SENS-TYPE TO VG-TBL-SENS-TYPE(VG-ROW-SUB).                   
003310     MOVE VG-MIN       TO VG-TBL-MIN(VG-ROW-SUB).                         
003320     MOVE VG-MAX       TO VG-TBL-MAX(VG-ROW-SUB).                         
003330 080-EXIT.                                                                
003340     EXIT.                                                                
003350                                                                          
003360 100-MAINLINE.                                                            
003370     MOVE "100-MAINLINE" TO PARA-NAME.                                    
003380     PERFORM 200-PROCESS-ONE-GARDEN THRU 200-EXIT                         
003390         VARYING GD-OUT-SUB FROM 1 BY 1                                   
003400         UNTIL GD-OUT-SUB > GD-ROW-TOTAL.                                 
003410     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
003420     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
003430     STOP RUN.                                                            
003440 100-EXIT.                                                                
003450     EXIT.                                                                
003460                                                                          
003470 200-PROCESS-ONE-GARDEN.                                                  
003480     MOVE "200-PROCESS-ONE-GARDEN" TO PARA-NAME.                          
003490     IF NOT GD-TBL-IS-ACTIVE(GD-OUT-SUB)                                  
003500         GO TO 200-EXIT                                                   
003510     END-IF.                                                              
003520     PERFORM 300-SCORE-GARDEN THRU 300-EXIT.                              
003530     PERFORM 350-COMPUTE-GARDEN-OVERALL THRU 350-EXIT.                    
003540     PERFORM 700-WRITE-GARDEN-REPORT THRU 700-EXIT.                       
003550     PERFORM 500-WRITE-RECOMMENDATIONS THRU 500-EXIT.                     
003560     WRITE ANLRPT-REC FROM WS-BANNER-LINE.                                
003570     ADD 1 TO GARDENS-REPORTED.                                           
003580 200-EXIT.                                                                
003590     EXIT.                                                                
003600                                                                          
003610 300-SCORE-GARDEN.                                                        
003620     MOVE "300-SCORE-GARDEN" TO PARA-NAME.                                
003630     MOVE 0 TO SR-ROWS-USED.                                              
003640     PERFORM 310-SCORE-ONE-FIXED-TYPE THRU 310-EXIT                       
003650         VARYING WS-ST-SUB FROM 1 BY 1                                    
003660         UNTIL WS-ST-SUB > 4.                                             
003670 300-EXIT.                                                                
003680     EXIT.                                                                
003690                                                                          
003700 310-SCORE-ONE-FIXED-TYPE.                                                
003710     MOVE "310-SCORE-ONE-FIXED-TYPE" TO PARA-NAME.                        
003720     PERFORM 315-LOOKUP-VEG-RANGE THRU 315-EXIT.                          
003730     IF NOT RANGE-IS-FOUND                                                
003740         GO TO 310-EXIT                                                   
003750     END-IF.                                                              
003760     ADD 1 TO SR-ROWS-USED.                                               
003770     SET SR-IDX TO SR-ROWS-USED.                                          
003780     MOVE FST-ENTRY(WS-ST-SUB) TO SR-SENS-TYPE(SR-IDX).                   
003790     MOVE VG-TBL-MIN(VG-IDX)   TO SR-MIN(SR-IDX).                         
003800     MOVE VG-TBL-MAX(VG-IDX)   TO SR-MAX(SR-IDX).                         
003810     MOVE "N" TO SR-HAS-DATA-SW(SR-IDX).                                  
003820     MOVE 0 TO SR-COUNT-TOTAL(SR-IDX).                                    
003830     MOVE 0 TO SR-COUNT-INRANGE(SR-IDX).                                  
003840     MOVE 0 TO SR-SUM-VALUE(SR-IDX).                                      
003850     PERFORM 320-SCAN-ONE-READING-ROW THRU 320-EXIT                       
003860         VARYING EX-IDX FROM 1 BY 1                                       
003870         UNTIL EX-IDX > EX-ROW-TOTAL.                                     
003880     IF SR-COUNT-TOTAL(SR-IDX) > 0                                        
003890         SET SR-HAS-DATA(SR-IDX) TO TRUE                                  
003900         COMPUTE SR-AVG-VALUE(SR-IDX) ROUNDED =                           
003910             SR-SUM-VALUE(SR-IDX) / SR-COUNT-TOTAL(SR-IDX)                
003920         COMPUTE SR-PCT-COMPLIANCE(SR-IDX) ROUNDED =                      
003930             SR-COUNT-INRANGE(SR-IDX) * 100 /                             
003940             SR-COUNT-TOTAL(SR-IDX)                                       
003950         PERFORM 330-SET-STATUS THRU 330-EXIT                             
003960     END-IF.                                                              
003970 310-EXIT.                                                                
003980     EXIT.                                                                
003990                                                                          
004000 315-LOOKUP-VEG-RANGE.                                                    
004010     MOVE "315-LOOKUP-VEG-RANGE" TO PARA-NAME.                            
004020     MOVE "N" TO RANGE-FOUND-SW.                                          
004030     SET VG-IDX TO 1.                                                     
004040     SEARCH WS-VG-ROW VARYING VG-IDX                                      
004050         AT END                                                           
004060             CONTINUE                                                     
004070         WHEN VG-TBL-VEG-TYPE(VG-IDX) =                                   
004080                 GD-TBL-VEG-TYPE(GD-OUT-SUB)                              
004090             AND VG-TBL-SENS-TYPE(VG-IDX) = FST-ENTRY(WS-ST-SUB)          
004100             SET RANGE-IS-FOUND TO TRUE                                   
004110     END-SEARCH.                                                          
004120 315-EXIT.                                                                
004130     EXIT.                                                                
004140                                                                          
004150 320-SCAN-ONE-READING-ROW.                                                
004160     MOVE "320-SCAN-ONE-READING-ROW" TO PARA-NAME.                        
004170     IF EXT-GARDEN-ID(EX-IDX) NOT = GD-TBL-GARDEN-ID(GD-OUT-SUB)          
004180         GO TO 320-EXIT                                                   
004190     END-IF.                                                              
004200     IF EXT-SENSOR-TYPE(EX-IDX) NOT = FST-ENTRY(WS-ST-SUB)                
004210         GO TO 320-EXIT                                                   
004220     END-IF.                                                              
004230     IF EXT-KIND(EX-IDX) NOT = "N"                                        
004240         GO TO 320-EXIT                                                   
004250     END-IF.                                                              
004260     ADD 1 TO SR-COUNT-TOTAL(SR-IDX).                                     
004270     ADD EXT-VALUE(EX-IDX) TO SR-SUM-VALUE(SR-IDX).                       
004280     IF EXT-VALUE(EX-IDX) NOT LESS THAN VG-TBL-MIN(VG-IDX)                
004290        AND EXT-VALUE(EX-IDX) NOT GREATER THAN VG-TBL-MAX(VG-IDX)         
004300         ADD 1 TO SR-COUNT-INRANGE(SR-IDX)                                
004310     END-IF.                                                              
004320 320-EXIT.                                                                
004330     EXIT.                                                                
004340                                                                          
004350 330-SET-STATUS.                                                          
004360     MOVE "330-SET-STATUS" TO PARA-NAME.                                  
004370     IF SR-PCT-COMPLIANCE(SR-IDX) NOT LESS THAN 80                        
004380         MOVE "Good" TO SR-STATUS(SR-IDX)                                 
004390     ELSE                                                                 
004400         IF SR-PCT-COMPLIANCE(SR-IDX) NOT LESS THAN 60                    
004410             MOVE "Needs Attention" TO SR-STATUS(SR-IDX)                  
004420         ELSE                                                             
004430             MOVE "Poor" TO SR-STATUS(SR-IDX)                             
004440         END-IF                                                           
004450     END-IF.                                                              
004460 330-EXIT.                                                                
004470     EXIT.                                                                
004480                                                                          
004490 350-COMPUTE-GARDEN-OVERALL.                                              
004500     MOVE "350-COMPUTE-GARDEN-OVERALL" TO PARA-NAME.                      
004510     MOVE 0 TO GARDEN-OVERALL-SCORE.                                      
004520     IF SR-ROWS-USED = 0                                                  
004530         GO TO 350-EXIT                                                   
004540     END-IF.                                                              
004550     PERFORM 355-ADD-ONE-SCORE-ROW THRU 355-EXIT                          
004560         VARYING SR-IDX FROM 1 BY 1                                       
004570         UNTIL SR-IDX > SR-ROWS-USED.                                     
004580     IF WS-INS-POS > 0                                                    
004590         COMPUTE GARDEN-OVERALL-SCORE ROUNDED =                           
004600             GARDEN-OVERALL-SCORE / WS-INS-POS                            
004610     END-IF.                                                              
004620 350-EXIT.                                                                
004630     EXIT.                                                                
004640                                                                          
004650*    WS-INS-POS REUSED HERE AS THE NO-DATA-EXCLUDING DIVISOR -            
004660*    ITS GARDEN-TABLE-INSERT USE IS LONG OVER BY THIS POINT IN            
004670*    THE RUN                                                              
004680 355-ADD-ONE-SCORE-ROW.                                                   
004690     MOVE "355-ADD-ONE-SCORE-ROW" TO PARA-NAME.                           
004700     IF SR-IDX = 1                                                        
004710         MOVE 0 TO WS-INS-POS                                             
004720     END-IF.                                                              
004730     IF SR-HAS-DATA(SR-IDX)                                               
004740         ADD SR-PCT-COMPLIANCE(SR-IDX) TO GARDEN-OVERALL-SCORE            
004750         ADD 1 TO WS-INS-POS                                              
004760     END-IF.                                                              
004770 355-EXIT.                                                                
004780     EXIT.                                                                
004790                                                                          
004800 500-WRITE-RECOMMENDATIONS.                                               
004810     MOVE "500-WRITE-RECOMMENDATIONS" TO PARA-NAME.                       
004820     MOVE SPACES TO WS-DETAIL-TEXT.                                       
004830     STRING "-------------------IRRIGATION RECOMMENDATIONS------"         
004840            "--------" DELIMITED BY SIZE                                  
004850         INTO WS-DETAIL-TEXT.                                             
004860     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
004870     MOVE SPACES TO WS-DETAIL-TEXT.                                       
004880     STRING "Garden: " DELIMITED BY SIZE                                  
004890            GD-TBL-NAME(GD-OUT-SUB) DELIMITED BY SIZE                     
004900         INTO WS-DETAIL-TEXT.                                             
004910     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
004920     IF SR-ROWS-USED > 0                                                  
004930         PERFORM 520-WRITE-ONE-RECOMM-LINE THRU 520-EXIT                  
004940             VARYING SR-IDX FROM 1 BY 1                                   
004950             UNTIL SR-IDX > SR-ROWS-USED                                  
004960     END-IF.                                                              
004970 500-EXIT.                                                                
004980     EXIT.                                                                
004990                                                                          
005000 520-WRITE-ONE-RECOMM-LINE.                                               
005010     MOVE "520-WRITE-ONE-RECOMM-LINE" TO PARA-NAME.                       
005020     MOVE SR-SENS-TYPE(SR-IDX) TO WS-SENS-TYPE-CAP.                       
005030     PERFORM 900-CAPITALIZE-WORD THRU 900-EXIT.                           
005040     IF NOT SR-HAS-DATA(SR-IDX)                                           
005050         MOVE SPACES TO WS-DETAIL-TEXT                                    
005060         STRING "  [WARN] " DELIMITED BY SIZE                             
005070                WS-SENS-TYPE-CAP DELIMITED BY SPACE                       
005080                ": No recent data - check sensors"                        
005090                    DELIMITED BY SIZE                                     
005100             INTO WS-DETAIL-TEXT                                          
005110         WRITE ANLRPT-REC FROM WS-DETAIL-LINE                             
005120         GO TO 520-EXIT                                                   
005130     END-IF.                                                              
005140     COMPUTE WS-AVG-O ROUNDED = SR-AVG-VALUE(SR-IDX).                     
005150     IF SR-AVG-VALUE(SR-IDX) < SR-MIN(SR-IDX)                             
005160         PERFORM 530-RECOMM-BELOW-RANGE THRU 530-EXIT                     
005170     ELSE                                                                 
005180         IF SR-AVG-VALUE(SR-IDX) > SR-MAX(SR-IDX)                         
005190             PERFORM 540-RECOMM-ABOVE-RANGE THRU 540-EXIT                 
005200         ELSE                                                             
005210             MOVE SPACES TO WS-DETAIL-TEXT                                
005220             STRING "  [OK] " DELIMITED BY SIZE                           
005230                    WS-SENS-TYPE-CAP DELIMITED BY SPACE                   
005240                    " is within optimal range ("                          
005250                        DELIMITED BY SIZE                                 
005260                    WS-AVG-O DELIMITED BY SIZE                            
005270                    ")" DELIMITED BY SIZE                                 
005280                 INTO WS-DETAIL-TEXT                                      
005290             WRITE ANLRPT-REC FROM WS-DETAIL-LINE                         
005300         END-IF                                                           
005310     END-IF.                                                              
005320 520-EXIT.                                                                
005330     EXIT.                                                                
005340                                                                          
005350 530-RECOMM-BELOW-RANGE.                                                  
005360     MOVE "530-RECOMM-BELOW-RANGE" TO PARA-NAME.                          
005370     MOVE SPACES TO WS-DETAIL-TEXT.                                       
005380     IF SR-SENS-TYPE(SR-IDX) = "moisture"                                 
005390         COMPUTE WS-MIN-O ROUNDED = SR-MIN(SR-IDX)                        
005400         STRING "  [WATER] Increase irrigation - soil moisture "          
005410                "too low (" DELIMITED BY SIZE                             
005420                WS-AVG-O DELIMITED BY SIZE                                
005430                " < " DELIMITED BY SIZE                                   
005440                WS-MIN-O DELIMITED BY SIZE                                
005450                ")" DELIMITED BY SIZE                                     
005460             INTO WS-DETAIL-TEXT                                          
005470     ELSE                                                                 
005480     IF SR-SENS-TYPE(SR-IDX) = "humidity"                                 
005490         COMPUTE WS-MIN-O ROUNDED = SR-MIN(SR-IDX)                        
005500         STRING "  [WARN] Increase humidity - consider misting ("         
005510                DELIMITED BY SIZE                                         
005520                WS-AVG-O DELIMITED BY SIZE                                
005530                "% < " DELIMITED BY SIZE                                  
005540                WS-MIN-O DELIMITED BY SIZE                                
005550                "%)" DELIMITED BY SIZE                                    
005560             INTO WS-DETAIL-TEXT                                          
005570     ELSE                                                                 
005580     IF SR-SENS-TYPE(SR-IDX) = "temperature"                              
005590         COMPUTE WS-MIN-O ROUNDED = SR-MIN(SR-IDX)                        
005600         STRING "  [TEMP] Temperature too low - consider heating "        
005610                "(" DELIMITED BY SIZE                                     
005620                WS-AVG-O DELIMITED BY SIZE                                
005630                " < " DELIMITED BY SIZE                                   
005640                WS-MIN-O DELIMITED BY SIZE                                
005650                ")" DELIMITED BY SIZE                                     
005660             INTO WS-DETAIL-TEXT                                          
005670     END-IF                                                               
005680     END-IF                                                               
005690     END-IF.                                                              
005700     IF WS-DETAIL-TEXT NOT = SPACES                                       
005710         WRITE ANLRPT-REC FROM WS-DETAIL-LINE                             
005720     END-IF.                                                              
005730 530-EXIT.                                                                
005740     EXIT.                                                                
005750                                                                          
005760 540-RECOMM-ABOVE-RANGE.                                                  
005770     MOVE "540-RECOMM-ABOVE-RANGE" TO PARA-NAME.                          
005780     MOVE SPACES TO WS-DETAIL-TEXT.                                       
005790     IF SR-SENS-TYPE(SR-IDX) = "moisture"                                 
005800         COMPUTE WS-MAX-O ROUNDED = SR-MAX(SR-IDX)                        
005810         STRING "  [WATER] Reduce irrigation - soil too wet ("            
005820                DELIMITED BY SIZE                                         
005830                WS-AVG-O DELIMITED BY SIZE                                
005840                " > " DELIMITED BY SIZE                                   
005850                WS-MAX-O DELIMITED BY SIZE                                
005860                ")" DELIMITED BY SIZE                                     
005870             INTO WS-DETAIL-TEXT                                          
005880     ELSE                                                                 
005890     IF SR-SENS-TYPE(SR-IDX) = "humidity"                                 
005900         COMPUTE WS-MAX-O ROUNDED = SR-MAX(SR-IDX)                        
005910         STRING "  [WARN] Improve ventilation - humidity too "            
005920                "high (" DELIMITED BY SIZE                                
005930                WS-AVG-O DELIMITED BY SIZE                                
005940                "% > " DELIMITED BY SIZE                                  
005950                WS-MAX-O DELIMITED BY SIZE                                
005960                "%)" DELIMITED BY SIZE                                    
005970             INTO WS-DETAIL-TEXT                                          
005980     ELSE                                                                 
005990     IF SR-SENS-TYPE(SR-IDX) = "temperature"                              
006000         COMPUTE WS-MAX-O ROUNDED = SR-MAX(SR-IDX)                        
006010         STRING "  [TEMP] Temperature too high - consider "               
006020                "cooling/shading (" DELIMITED BY SIZE                     
006030                WS-AVG-O DELIMITED BY SIZE                                
006040                " > " DELIMITED BY SIZE                                   
006050                WS-MAX-O DELIMITED BY SIZE                                
006060                ")" DELIMITED BY SIZE                                     
006070             INTO WS-DETAIL-TEXT                                          
006080     END-IF                                                               
006090     END-IF                                                               
006100     END-IF.                                                              
006110     IF WS-DETAIL-TEXT NOT = SPACES                                       
006120         WRITE ANLRPT-REC FROM WS-DETAIL-LINE                             
006130     END-IF.                                                              
006140 540-EXIT.                                                                
006150     EXIT.                                                                
006160                                                                          
006170 700-WRITE-GARDEN-REPORT.                                                 
006180     MOVE "700-WRITE-GARDEN-REPORT" TO PARA-NAME.                         
006190     WRITE ANLRPT-REC FROM WS-BANNER-LINE.                                
006200     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006210     MOVE "GARDEN ANALYSIS REPORT" TO WS-DETAIL-TEXT.                     
006220     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006230     WRITE ANLRPT-REC FROM WS-BANNER-LINE.                                
006240     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006250     STRING "Garden: " DELIMITED BY SIZE                                  
006260            GD-TBL-NAME(GD-OUT-SUB) DELIMITED BY SIZE                     
006270         INTO WS-DETAIL-TEXT.                                             
006280     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006290     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006300     STRING "Location: " DELIMITED BY SIZE                                
006310            GD-TBL-LOCATION(GD-OUT-SUB) DELIMITED BY SIZE                 
006320         INTO WS-DETAIL-TEXT.                                             
006330     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006340     MOVE GD-TBL-VEG-TYPE(GD-OUT-SUB) TO WS-VEG-TYPE-CAP.                 
006350     PERFORM 920-CAPITALIZE-VEG-TYPE THRU 920-EXIT.                       
006360     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006370     STRING "Vegetable: " DELIMITED BY SIZE                               
006380            WS-VEG-TYPE-CAP DELIMITED BY SIZE                             
006390         INTO WS-DETAIL-TEXT.                                             
006400     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006410     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006420     IF GD-TBL-IS-ACTIVE(GD-OUT-SUB)                                      
006430         STRING "Status: Active" DELIMITED BY SIZE                        
006440             INTO WS-DETAIL-TEXT                                          
006450     ELSE                                                                 
006460         STRING "Status: Inactive" DELIMITED BY SIZE                      
006470             INTO WS-DETAIL-TEXT                                          
006480     END-IF.                                                              
006490     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006500     COMPUTE WS-OVERALL-SCORE-O ROUNDED = GARDEN-OVERALL-SCORE.           
006510     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006520     STRING "Overall Compliance Score: " DELIMITED BY SIZE                
006530            WS-OVERALL-SCORE-O DELIMITED BY SIZE                          
006540            "%" DELIMITED BY SIZE                                         
006550         INTO WS-DETAIL-TEXT.                                             
006560     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006570     WRITE ANLRPT-REC FROM WS-BLANK-LINE.                                 
006580     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006590     STRING "----------------------SENSOR ANALYSIS----------------        
006600            "------" DELIMITED BY SIZE                                    
006610         INTO WS-DETAIL-TEXT.                                             
006620     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006630     WRITE ANLRPT-REC FROM WS-BLANK-LINE.                                 
006640     IF SR-ROWS-USED > 0                                                  
006650         PERFORM 740-WRITE-ONE-SENSOR-BLOCK THRU 740-EXIT                 
006660             VARYING SR-IDX FROM 1 BY 1                                   
006670             UNTIL SR-IDX > SR-ROWS-USED                                  
006680     END-IF.                                                              
006690 700-EXIT.                                                                
006700     EXIT.                                                                
006710                                                                          
006720 740-WRITE-ONE-SENSOR-BLOCK.                                              
006730     MOVE "740-WRITE-ONE-SENSOR-BLOCK" TO PARA-NAME.                      
006740     IF NOT SR-HAS-DATA(SR-IDX)                                           
006750         GO TO 740-EXIT                                                   
006760     END-IF.                                                              
006770     MOVE SR-SENS-TYPE(SR-IDX) TO WS-SENS-TYPE-CAP.                       
006780     PERFORM 900-CAPITALIZE-WORD THRU 900-EXIT.                           
006790     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006800     STRING WS-SENS-TYPE-CAP DELIMITED BY SPACE                           
006810            ":" DELIMITED BY SIZE                                         
006820         INTO WS-DETAIL-TEXT.                                             
006830     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006840     COMPUTE WS-AVG-O ROUNDED = SR-AVG-VALUE(SR-IDX).                     
006850     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006860     STRING "  Current Average: " DELIMITED BY SIZE                       
006870            WS-AVG-O DELIMITED BY SIZE                                    
006880         INTO WS-DETAIL-TEXT.                                             
006890     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006900     COMPUTE WS-MIN-O ROUNDED = SR-MIN(SR-IDX).                           
006910     COMPUTE WS-MAX-O ROUNDED = SR-MAX(SR-IDX).                           
006920     MOVE SPACES TO WS-DETAIL-TEXT.                                       
006930     STRING "  Optimal Range: " DELIMITED BY SIZE                         
006940            WS-MIN-O DELIMITED BY SIZE                                    
006950            " - " DELIMITED BY SIZE                                       
006960            WS-MAX-O DELIMITED BY SIZE                                    
006970         INTO WS-DETAIL-TEXT.                                             
006980     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
006990     COMPUTE WS-PCT-O ROUNDED = SR-PCT-COMPLIANCE(SR-IDX).                
007000     MOVE SPACES TO WS-DETAIL-TEXT.                                       
007010     STRING "  Compliance: " DELIMITED BY SIZE                            
007020            WS-PCT-O DELIMITED BY SIZE                                    
007030            "%" DELIMITED BY SIZE                                         
007040         INTO WS-DETAIL-TEXT.                                             
007050     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
007060     MOVE SPACES TO WS-DETAIL-TEXT.                                       
007070     STRING "  Status: " DELIMITED BY SIZE                                
007080            SR-STATUS(SR-IDX) DELIMITED BY SIZE                           
007090         INTO WS-DETAIL-TEXT.                                             
007100     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
007110     MOVE SR-COUNT-INRANGE(SR-IDX) TO WS-INRANGE-O.                       
007120     MOVE SR-COUNT-TOTAL(SR-IDX)   TO WS-TOTAL-O.                         
007130     MOVE SPACES TO WS-DETAIL-TEXT.                                       
007140     STRING "  Readings: " DELIMITED BY SIZE                              
007150            WS-INRANGE-O DELIMITED BY SIZE                                
007160            "/" DELIMITED BY SIZE                                         
007170            WS-TOTAL-O DELIMITED BY SIZE                                  
007180            " in range" DELIMITED BY SIZE                                 
007190         INTO WS-DETAIL-TEXT.                                             
007200     WRITE ANLRPT-REC FROM WS-DETAIL-LINE.                                
007210     WRITE ANLRPT-REC FROM WS-BLANK-LINE.                                 
007220 740-EXIT.                                                                
007230     EXIT.                                                                
007240                                                                          
007250*    FOUR SCORABLE SENSOR TYPES ARE ALL LOWER-CASE KEYS IN THIS           
007260*    SHOP'S CONVENTION - CAPITALIZE JUST THE FIRST LETTER FOR             
007270*    DISPLAY ON THE PRINTED REPORT                                        
007280 900-CAPITALIZE-WORD.                                                     
007290     MOVE "900-CAPITALIZE-WORD" TO PARA-NAME.                             
007300     INSPECT WS-SENS-TYPE-CAP(1:1)                                        
007310         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.                     
007320 900-EXIT.                                                                
007330     EXIT.                                                                
007340                                                                          
007350 920-CAPITALIZE-VEG-TYPE.                                                 
007360     MOVE "920-CAPITALIZE-VEG-TYPE" TO PARA-NAME.                         
007370     INSPECT WS-VEG-TYPE-CAP(1:1)                                         
007380         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.                     
007390 920-EXIT.                                                                
007400     EXIT.                                                                
007410                                                                          
007420 800-OPEN-FILES.                                                          
007430     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
007440     OPEN INPUT  GRDNEXPD                                                 
007450          INPUT  GRDNCFG                                                  
007460          INPUT  VEGRNG                                                   
007470          OUTPUT ANLRPT                                                   
007480          OUTPUT SYSOUT.                                                  
007490 800-EXIT.                                                                
007500     EXIT.                                                                
007510                                                                          
007520 850-CLOSE-FILES.                                                         
007530     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
007540     CLOSE GRDNEXPD                                                       
007550           GRDNCFG                                                        
007560           VEGRNG                                                         
007570           ANLRPT                                                         
007580           SYSOUT.                                                        
007590 850-EXIT.                                                                
007600     EXIT.                                                                
007610                                                                          
007620 999-CLEANUP.                                                             
007630     MOVE "999-CLEANUP" TO PARA-NAME.                                     
007640     DISPLAY "GRDNRPT - EXPANDED READINGS LOADED = " EX-ROW-TOTAL.        
007650     DISPLAY "GRDNRPT - GARDENS IN TABLE          = " GD-ROW-TOTAL.       
007660     DISPLAY "GRDNRPT - GARDENS REPORTED          = "                     
007670              GARDENS-REPORTED.                                           
007680 999-EXIT.                                                                
007690     EXIT.                                                                
007700                                                                          
007710 1000-ABEND-RTN.                                                          
007720     MOVE "1000-ABEND-RTN" TO PARA-NAME.                                  
007730     WRITE SYSOUT-REC FROM ABEND-REC.                                     
007740     DISPLAY "GRDNRPT ABEND - " ABEND-REASON UPON CONSOLE.                
007750     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
